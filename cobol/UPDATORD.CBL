000100* ************************************************************            
000110* PROGRAM  : UPDATORD                                                     
000120* RE-PERSISTS AN ORDER THAT MUST ALREADY EXIST ON THE ORDER               
000130* MASTER.  CALLS ORDGTWY WITH FUNCTION "REW" -- THE GATEWAY               
000140* REPORTS NOT-FOUND IF THE ORDER-ID IS NOT ALREADY ON FILE,               
000150* WHICH THIS PROGRAM TREATS AS AN ABORT (NO BLIND INSERT).                
000160* ************************************************************            
000170 IDENTIFICATION DIVISION.                                                 
000180 PROGRAM-ID.    UPDATORD.                                                 
000190 AUTHOR.        R P BRANNIGAN.                                            
000200 INSTALLATION.  DATA PROCESSING CENTER.                                   
000210 DATE-WRITTEN.  1991-10-11.                                               
000220 DATE-COMPILED. 1991-10-11.                                               
000230 SECURITY.      UNCLASSIFIED.                                             
000240* ************************************************************            
000250* CHANGE LOG                                                              
000260* DATE        BY   REQUEST   DESCRIPTION                                  
000270* ----------  ---  --------  ---------------------------------            
000280* 1991-10-11  RPB  4514      ORIGINAL PROGRAM                             
000290* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000300* 2001-06-04  JKL  4561      ALIGNED REJECT WORDING WITH                  
000310*                            CREATORD FOR CONSISTENCY                     
000320* ************************************************************            
000330 ENVIRONMENT DIVISION.                                                    
000340 CONFIGURATION SECTION.                                                   
000350 SOURCE-COMPUTER.  IBM-4381.                                              
000360 OBJECT-COMPUTER.  IBM-4381.                                              
000370     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000380                        UPSI-0 ON STATUS IS UPDATORD-TRACE-ON.            
000390                                                                          
000400 DATA DIVISION.                                                           
000410 WORKING-STORAGE SECTION.                                                 
000420     77  GTWY-SUCCESS            PIC S9(4) COMP-5 VALUE 0.                
000430     77  GTWY-NOT-FOUND          PIC S9(4) COMP-5 VALUE 1.                
000440     77  GTWY-ERROR             PIC S9(4) COMP-5 VALUE 2.                 
000450     01  WS-GTWY-FUNCTION        PIC X(03).                               
000460     01  WS-GTWY-FN-PARTS REDEFINES WS-GTWY-FUNCTION.                     
000470         05  WS-GTWY-FN-1CH      PIC X(01).                               
000480         05  WS-GTWY-FN-REST     PIC X(02).                               
000490     01  WS-GTWY-RETURN          PIC S9(4) COMP-5.                        
000500     01  WS-GTWY-RETURN-PARTS REDEFINES WS-GTWY-RETURN.                   
000510         05  FILLER              PIC X(02) COMP-5.                        
000520     01  LOGMSG.                                                          
000530         05  FILLER              PIC X(10) VALUE                          
000540                     "UPDATORD >".                                        
000550         05  LOGMSG-TEXT         PIC X(50).                               
000560     01  LOGMSG-ERR.                                                      
000570         05  FILLER              PIC X(14) VALUE                          
000580                     "UPDATORD ERR>".                                     
000590         05  LOG-ERR-TEXT        PIC X(40).                               
000600     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000610         05  FILLER              PIC X(54).                               
000620                                                                          
000630 LINKAGE SECTION.                                                         
000640     01  LK-ORDER-REC.                                                    
000650         COPY ORDREC.                                                     
000660     01  LK-UPDATE-RC             PIC S9(4) COMP-5.                       
000670         88  LK-UPDATE-OK             VALUE 0.                            
000680         88  LK-UPDATE-REJECTED       VALUE 1.                            
000690                                                                          
000700 PROCEDURE DIVISION USING LK-ORDER-REC LK-UPDATE-RC.                      
000710 0100-UPDATORD-MAIN.                                                      
000720     MOVE "REW" TO WS-GTWY-FUNCTION.                                      
000730     CALL "ORDGTWY" USING WS-GTWY-FUNCTION                                
000740             WS-GTWY-RETURN LK-ORDER-REC.                                 
000750     IF WS-GTWY-RETURN = GTWY-SUCCESS                                     
000760         MOVE "ORDER REWRITTEN" TO LOGMSG-TEXT                            
000770         DISPLAY LOGMSG                                                   
000780         SET LK-UPDATE-OK TO TRUE                                         
000790     ELSE IF WS-GTWY-RETURN = GTWY-NOT-FOUND                              
000800         MOVE "REJECT - ORDER DOES NOT EXIST"                             
000810                 TO LOG-ERR-TEXT                                          
000820         DISPLAY LOGMSG-ERR                                               
000830         SET LK-UPDATE-REJECTED TO TRUE                                   
000840     ELSE                                                                 
000850         MOVE "REWRITE FAILED AT GATEWAY"                                 
000860                 TO LOG-ERR-TEXT                                          
000870         DISPLAY LOGMSG-ERR                                               
000880         SET LK-UPDATE-REJECTED TO TRUE.                                  
000890 0100-MAIN-EXIT.                                                          
000900     GOBACK.                                                              
