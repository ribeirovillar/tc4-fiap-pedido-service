000100* ************************************************************            
000110* PROGRAM  : ORDGTWY                                                      
000120* OWNS THE ORDER MASTER FILE AND THE IN-MEMORY ORDER-ID /                 
000130* PAYMENT-ID INDEX TABLE BUILT OVER IT AT START OF JOB.  ALL              
000140* OTHER PROGRAMS THAT TOUCH AN ORDER RECORD -- CREATORD,                  
000150* UPDATORD, PAYCBACK -- CALL THIS GATEWAY RATHER THAN OPENING             
000160* THE ORDER FILE THEMSELVES, SO ONLY ONE COPY OF THE INDEX                
000170* TABLE EXISTS FOR THE RUN.  FUNCTION CODES: INS (INSERT),                
000180* REW (REWRITE), FBI (FIND BY ORDER-ID), FBP (FIND BY                     
000190* PAYMENT-ID), NXT/RST (SEQUENTIAL CURSOR FOR BULK RETRIEVAL).            
000200* THE ORDER FILE IS INDEXED BY ORDER-ID IN THE ORIGINAL ON-LINE           
000210* SYSTEM; THIS SHOP HAS NO ISAM ON THE TARGET BOX, SO THE FILE            
000220* IS RELATIVE AND THE INDEX TABLE SUBSTITUTES FOR THE KEY.                
000230* ************************************************************            
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID.    ORDGTWY.                                                  
000260 AUTHOR.        J K LUTHER.                                               
000270 INSTALLATION.  DATA PROCESSING CENTER.                                   
000280 DATE-WRITTEN.  1991-10-03.                                               
000290 DATE-COMPILED. 1991-10-03.                                               
000300 SECURITY.      UNCLASSIFIED.                                             
000310* ************************************************************            
000320* CHANGE LOG                                                              
000330* DATE        BY   REQUEST   DESCRIPTION                                  
000340* ----------  ---  --------  ---------------------------------            
000350* 1991-10-03  JKL  4512      ORIGINAL PROGRAM -- RELATIVE FILE            
000360*                            PLUS LINEAR INDEX (NO ISAM HERE)             
000370* 1993-05-02  RPB  4520      ADDED FBP FUNCTION FOR PAYMENT               
000380*                            CALLBACK LOOKUP, PER PAYCBACK                
000390* 1996-08-14  JKL  4550      ADDED NXT/RST CURSOR FUNCTIONS               
000400*                            ORDER RETRIEVAL                              
000410* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000420* 2003-02-18  TMH  4588      RAISED INDEX TABLE SIZE              CR4588  
000430* ************************************************************            
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SOURCE-COMPUTER.  IBM-4381.                                              
000470 OBJECT-COMPUTER.  IBM-4381.                                              
000480     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000490                        UPSI-0 ON STATUS IS ORDGTWY-TRACE-ON.             
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT ORDER-FILE ASSIGN "ORDERMST"                                  
000530         ORGANIZATION RELATIVE                                            
000540         ACCESS DYNAMIC                                                   
000550         RELATIVE KEY WS-RELKEY                                           
000560         FILE STATUS FILE-STATUS.                                         
000570                                                                          
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600 FD  ORDER-FILE; RECORD 1505.                                             
000610     01  ORDER-FILE-REC.                                                  
000620         COPY ORDREC.                                                     
000630                                                                          
000640 WORKING-STORAGE SECTION.                                                 
000650* ************************************************************            
000660* FILE STATUS AND WORKING FIELDS                                          
000670* ************************************************************            
000680     01  FILE-STATUS.                                                     
000690         05  STATUS-1            PIC X.                                   
000700         05  STATUS-2            PIC X.                                   
000710     77  GTWY-SUCCESS            PIC S9(4) COMP-5 VALUE 0.                
000720     77  GTWY-NOT-FOUND          PIC S9(4) COMP-5 VALUE 1.                
000730     77  GTWY-ERROR             PIC S9(4) COMP-5 VALUE 2.                 
000740     77  GTWY-EOF               PIC S9(4) COMP-5 VALUE 3.                 
000750     77  WS-RELKEY               PIC S9(8) COMP-5 VALUE ZERO.             
000760     01  WS-RELKEY-PARTS REDEFINES WS-RELKEY.                             
000770         05  WS-RELKEY-HIGH      PIC S9(4) COMP-5.                        
000780         05  WS-RELKEY-LOW       PIC S9(4) COMP-5.                        
000790     77  WS-MAX-ORDERS           PIC S9(8) COMP-5 VALUE 2000.             
000800     77  WS-INDEX-COUNT          PIC S9(8) COMP-5 VALUE ZERO.             
000810     77  WS-NEXT-RELKEY          PIC S9(8) COMP-5 VALUE ZERO.             
000820     77  WS-NEXT-IX              PIC S9(8) COMP-5 VALUE ZERO.             
000830     01  WS-SWITCHES.                                                     
000840         05  WS-LOADED-SW        PIC X VALUE "N".                         
000850             88  WS-INDEX-LOADED     VALUE "Y".                           
000860         05  WS-EOF-SW           PIC X VALUE "N".                         
000870             88  WS-AT-EOF           VALUE "Y".                           
000880         05  WS-FOUND-SW         PIC X VALUE "N".                         
000890             88  WS-ORDER-FOUND      VALUE "Y".                           
000900     01  LOGMSG.                                                          
000910         05  FILLER              PIC X(09) VALUE                          
000920                     "ORDGTWY >".                                         
000930         05  LOGMSG-TEXT         PIC X(50).                               
000940     01  LOGMSG-ERR.                                                      
000950         05  FILLER              PIC X(13) VALUE                          
000960                     "ORDGTWY ERR>".                                      
000970         05  LOG-ERR-ROUTINE     PIC X(10).                               
000980         05  FILLER              PIC X(21) VALUE                          
000990                     " FAILED: FILE-STATUS=".                             
001000         05  LOG-ERR-STATUS      PIC X(02).                               
001010     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
001020         05  FILLER              PIC X(35).                               
001030* ************************************************************            
001040* ORDER-ID / PAYMENT-ID INDEX -- LINEAR SEARCH ONLY                       
001050* ************************************************************            
001060     01  WS-ORDER-INDEX.                                                  
001070         05  WS-ORDER-INDEX-ENT OCCURS 1 TO 2000 TIMES                    
001080                  DEPENDING ON WS-INDEX-COUNT                             
001090                  INDEXED BY WS-ORDX.                                     
001100             10  WSX-ORDER-ID        PIC X(36).                           
001110             10  WSX-PAYMENT-ID      PIC X(36).                           
001120             10  WSX-RELKEY          PIC S9(8) COMP-5.                    
001130     01  WS-ORDER-INDEX-EDIT REDEFINES WS-ORDER-INDEX.                    
001140         05  FILLER OCCURS 2000 TIMES PIC X(76).                          
001150                                                                          
001160 LINKAGE SECTION.                                                         
001170     01  LK-FUNCTION                PIC X(03).                            
001180     01  LK-RETURN-CODE              PIC S9(4) COMP-5.                    
001190     01  LK-ORDER-REC.                                                    
001200         COPY ORDREC.                                                     
001210                                                                          
001220     PROCEDURE DIVISION USING LK-FUNCTION LK-RETURN-CODE                  
001230         LK-ORDER-REC.                                                    
001240 0100-ORDGTWY-MAIN.                                                       
001250     IF NOT WS-INDEX-LOADED                                               
001260         PERFORM 0200-LOAD-INDEX THRU 0200-LOAD-INDEX-EXIT.               
001270     IF LK-FUNCTION = "INS"                                               
001280         PERFORM 0300-INSERT-ORDER THRU 0300-INSERT-ORDER-EXIT            
001290     ELSE IF LK-FUNCTION = "REW"                                          
001300         PERFORM 0400-REWRITE-ORDER                                       
001310             THRU 0400-REWRITE-ORDER-EXIT                                 
001320     ELSE IF LK-FUNCTION = "FBI"                                          
001330         PERFORM 0500-FIND-BY-ID THRU 0500-FIND-BY-ID-EXIT                
001340     ELSE IF LK-FUNCTION = "FBP"                                          
001350         PERFORM 0600-FIND-BY-PAYID                                       
001360             THRU 0600-FIND-BY-PAYID-EXIT                                 
001370     ELSE IF LK-FUNCTION = "NXT"                                          
001380         PERFORM 0700-NEXT-ORDER THRU 0700-NEXT-ORDER-EXIT                
001390     ELSE IF LK-FUNCTION = "RST"                                          
001400         MOVE ZERO TO WS-NEXT-IX                                          
001410         MOVE GTWY-SUCCESS TO LK-RETURN-CODE                              
001420     ELSE                                                                 
001430         MOVE "BAD FUNCTION CODE" TO LOGMSG-TEXT                          
001440         DISPLAY LOGMSG                                                   
001450         MOVE GTWY-ERROR TO LK-RETURN-CODE.                               
001460 0100-MAIN-EXIT.                                                          
001470     GOBACK.                                                              
001480                                                                          
001490* ************************************************************            
001500* STARTUP -- REBUILD INDEX FROM WHATEVER IS ALREADY ON FILE               
001510* ************************************************************            
001520 0200-LOAD-INDEX.                                                         
001530     MOVE "N" TO WS-EOF-SW.                                               
001540     MOVE ZERO TO WS-INDEX-COUNT.                                         
001550     MOVE ZERO TO WS-RELKEY.                                              
001560     OPEN I-O ORDER-FILE.                                                 
001570     IF STATUS-1 NOT = "0"                                                
001580         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
001590         MOVE FILE-STATUS TO LOG-ERR-STATUS                               
001600         DISPLAY LOGMSG-ERR                                               
001610         SET WS-INDEX-LOADED TO TRUE                                      
001620         GO TO 0200-LOAD-INDEX-EXIT.                                      
001630     PERFORM 0210-READ-ONE THRU 0210-READ-ONE-EXIT                        
001640         UNTIL WS-AT-EOF                                                  
001650         OR WS-INDEX-COUNT = WS-MAX-ORDERS.                               
001660     COMPUTE WS-NEXT-RELKEY = WS-INDEX-COUNT + 1.                         
001670     SET WS-INDEX-LOADED TO TRUE.                                         
001680 0200-LOAD-INDEX-EXIT.                                                    
001690     EXIT.                                                                
001700                                                                          
001710 0210-READ-ONE.                                                           
001720     ADD 1 TO WS-RELKEY.                                                  
001730     READ ORDER-FILE                                                      
001740         INVALID KEY                                                      
001750             SET WS-AT-EOF TO TRUE                                        
001760             GO TO 0210-READ-ONE-EXIT.                                    
001770     IF STATUS-1 = "0"                                                    
001780         ADD 1 TO WS-INDEX-COUNT                                          
001790         MOVE ORD-ID OF ORDER-FILE-REC                                    
001800                 TO WSX-ORDER-ID (WS-INDEX-COUNT)                         
001810         MOVE ORD-PAYMENT-ID OF ORDER-FILE-REC                            
001820                 TO WSX-PAYMENT-ID (WS-INDEX-COUNT)                       
001830         MOVE WS-RELKEY TO WSX-RELKEY (WS-INDEX-COUNT)                    
001840     ELSE                                                                 
001850         SET WS-AT-EOF TO TRUE.                                           
001860 0210-READ-ONE-EXIT.                                                      
001870     EXIT.                                                                
001880                                                                          
001890* ************************************************************            
001900* INSERT -- NEW ORDER SUPPORT                                             
001910* ************************************************************            
001920 0300-INSERT-ORDER.                                                       
001930     MOVE WS-NEXT-RELKEY TO WS-RELKEY.                                    
001940     WRITE ORDER-FILE-REC FROM LK-ORDER-REC                               
001950         INVALID KEY                                                      
001960             MOVE "WRITE" TO LOG-ERR-ROUTINE                              
001970             MOVE FILE-STATUS TO LOG-ERR-STATUS                           
001980             DISPLAY LOGMSG-ERR                                           
001990             MOVE GTWY-ERROR TO LK-RETURN-CODE                            
002000             GO TO 0300-INSERT-ORDER-EXIT.                                
002010     ADD 1 TO WS-INDEX-COUNT.                                             
002020     ADD 1 TO WS-NEXT-RELKEY.                                             
002030     MOVE ORD-ID OF LK-ORDER-REC                                          
002040             TO WSX-ORDER-ID (WS-INDEX-COUNT).                            
002050     MOVE ORD-PAYMENT-ID OF LK-ORDER-REC                                  
002060             TO WSX-PAYMENT-ID (WS-INDEX-COUNT).                          
002070     MOVE WS-RELKEY TO WSX-RELKEY (WS-INDEX-COUNT).                       
002080     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
002090 0300-INSERT-ORDER-EXIT.                                                  
002100     EXIT.                                                                
002110                                                                          
002120* ************************************************************            
002130* REWRITE -- ORDER REWRITE / PAYMENT-CALLBACK SUPPORT                     
002140* ************************************************************            
002150 0400-REWRITE-ORDER.                                                      
002160     PERFORM 0550-SEARCH-BY-ID THRU 0550-SEARCH-BY-ID-EXIT.               
002170     IF NOT WS-ORDER-FOUND                                                
002180         MOVE GTWY-NOT-FOUND TO LK-RETURN-CODE                            
002190         GO TO 0400-REWRITE-ORDER-EXIT.                                   
002200     MOVE WSX-RELKEY (WS-ORDX) TO WS-RELKEY.                              
002210     REWRITE ORDER-FILE-REC FROM LK-ORDER-REC                             
002220         INVALID KEY                                                      
002230             MOVE "REWRITE" TO LOG-ERR-ROUTINE                            
002240             MOVE FILE-STATUS TO LOG-ERR-STATUS                           
002250             DISPLAY LOGMSG-ERR                                           
002260             MOVE GTWY-ERROR TO LK-RETURN-CODE                            
002270             GO TO 0400-REWRITE-ORDER-EXIT.                               
002280     MOVE ORD-PAYMENT-ID OF LK-ORDER-REC                                  
002290             TO WSX-PAYMENT-ID (WS-ORDX).                                 
002300     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
002310 0400-REWRITE-ORDER-EXIT.                                                 
002320     EXIT.                                                                
002330                                                                          
002340* ************************************************************            
002350* FIND ONE ORDER BY ORDER-ID                                              
002360* ************************************************************            
002370 0500-FIND-BY-ID.                                                         
002380     PERFORM 0550-SEARCH-BY-ID THRU 0550-SEARCH-BY-ID-EXIT.               
002390     IF NOT WS-ORDER-FOUND                                                
002400         MOVE GTWY-NOT-FOUND TO LK-RETURN-CODE                            
002410         GO TO 0500-FIND-BY-ID-EXIT.                                      
002420     MOVE WSX-RELKEY (WS-ORDX) TO WS-RELKEY.                              
002430     READ ORDER-FILE                                                      
002440         INVALID KEY                                                      
002450             MOVE GTWY-ERROR TO LK-RETURN-CODE                            
002460             GO TO 0500-FIND-BY-ID-EXIT.                                  
002470     MOVE ORDER-FILE-REC TO LK-ORDER-REC.                                 
002480     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
002490 0500-FIND-BY-ID-EXIT.                                                    
002500     EXIT.                                                                
002510                                                                          
002520 0550-SEARCH-BY-ID.                                                       
002530     MOVE "N" TO WS-FOUND-SW.                                             
002540     IF WS-INDEX-COUNT = ZERO                                             
002550         GO TO 0550-SEARCH-BY-ID-EXIT.                                    
002560     SET WS-ORDX TO 1.                                                    
002570     SEARCH WS-ORDER-INDEX-ENT                                            
002580         AT END                                                           
002590             MOVE "N" TO WS-FOUND-SW                                      
002600         WHEN WSX-ORDER-ID (WS-ORDX) =                                    
002610                 ORD-ID OF LK-ORDER-REC                                   
002620             MOVE "Y" TO WS-FOUND-SW.                                     
002630 0550-SEARCH-BY-ID-EXIT.                                                  
002640     EXIT.                                                                
002650                                                                          
002660* ************************************************************            
002670* PAYMENT-CALLBACK LOOKUP -- PAYCBACK SUPPORT                             
002680* ************************************************************            
002690 0600-FIND-BY-PAYID.                                                      
002700     PERFORM 0650-SEARCH-BY-PAYID                                         
002710         THRU 0650-SEARCH-BY-PAYID-EXIT.                                  
002720     IF NOT WS-ORDER-FOUND                                                
002730         MOVE GTWY-NOT-FOUND TO LK-RETURN-CODE                            
002740         GO TO 0600-FIND-BY-PAYID-EXIT.                                   
002750     MOVE WSX-RELKEY (WS-ORDX) TO WS-RELKEY.                              
002760     READ ORDER-FILE                                                      
002770         INVALID KEY                                                      
002780             MOVE GTWY-ERROR TO LK-RETURN-CODE                            
002790             GO TO 0600-FIND-BY-PAYID-EXIT.                               
002800     MOVE ORDER-FILE-REC TO LK-ORDER-REC.                                 
002810     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
002820 0600-FIND-BY-PAYID-EXIT.                                                 
002830     EXIT.                                                                
002840                                                                          
002850 0650-SEARCH-BY-PAYID.                                                    
002860     MOVE "N" TO WS-FOUND-SW.                                             
002870     IF WS-INDEX-COUNT = ZERO                                             
002880         GO TO 0650-SEARCH-BY-PAYID-EXIT.                                 
002890     SET WS-ORDX TO 1.                                                    
002900     SEARCH WS-ORDER-INDEX-ENT                                            
002910         AT END                                                           
002920             MOVE "N" TO WS-FOUND-SW                                      
002930         WHEN WSX-PAYMENT-ID (WS-ORDX) =                                  
002940                 ORD-PAYMENT-ID OF LK-ORDER-REC                           
002950             MOVE "Y" TO WS-FOUND-SW.                                     
002960 0650-SEARCH-BY-PAYID-EXIT.                                               
002970     EXIT.                                                                
002980                                                                          
002990* ************************************************************            
003000* SEQUENTIAL CURSOR OVER THE ORDER INDEX -- NEXT ORDER                    
003010* ************************************************************            
003020 0700-NEXT-ORDER.                                                         
003030     ADD 1 TO WS-NEXT-IX.                                                 
003040     IF WS-NEXT-IX > WS-INDEX-COUNT                                       
003050         MOVE GTWY-EOF TO LK-RETURN-CODE                                  
003060         GO TO 0700-NEXT-ORDER-EXIT.                                      
003070     MOVE WSX-RELKEY (WS-NEXT-IX) TO WS-RELKEY.                           
003080     READ ORDER-FILE                                                      
003090         INVALID KEY                                                      
003100             MOVE GTWY-ERROR TO LK-RETURN-CODE                            
003110             GO TO 0700-NEXT-ORDER-EXIT.                                  
003120     MOVE ORDER-FILE-REC TO LK-ORDER-REC.                                 
003130     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
003140 0700-NEXT-ORDER-EXIT.                                                    
003150     EXIT.                                                                
