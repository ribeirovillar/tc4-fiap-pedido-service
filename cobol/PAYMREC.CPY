000100* ************************************************************            
000110* PAYMREC  -- PAYMENT-STATUS TABLE ENTRY (SUBSTITUTE)                     
000120* ************************************************************            
000130* THE SOURCE SYSTEM SENDS THE ORDER TO A LIVE PAYMENT                     
000140* SERVICE AND GETS A PAYMENT-ID/STATUS BACK.  NO SUCH SERVICE             
000150* EXISTS ON THIS BOX, SO INITPAY AND PAYCBACK KEEP A SMALL                
000160* IN-MEMORY TABLE OF THESE ENTRIES KEYED BY PAYMENT-ID --                 
000170* SEE INITPAY FOR THE TABLE COPY.                                         
000180*                                                                         
000190* MAINT HISTORY                                                           
000200*   1987-07-02  RPB  REQ 4403  ORIGINAL LAYOUT                            
000210*   1994-04-22  RPB  REQ 4477  ADDED PAYM-ID-PARTS                        
000220*                              REDEFINES                                  
000230*   1998-11-09  CAS  REQ Y2K01  Y2K REVIEW - NO DATE FIELDS               
000240*                              ON THIS RECORD, NO CHANGE                  
000250*                                                                         
000260     05  PAYM-ID                     PIC X(36).                           
000270     05  PAYM-ID-PARTS REDEFINES PAYM-ID.                                 
000280         10  PAYM-ID-HIGH            PIC X(18).                           
000290         10  PAYM-ID-LOW             PIC X(18).                           
000300     05  PAYM-STATUS                 PIC X(20).                           
000310         88  PAYM-ST-PENDING         VALUE 'PENDING'.                     
000320         88  PAYM-ST-IN-PROGRESS     VALUE 'IN_PROGRESS'.                 
000330         88  PAYM-ST-COMPLETED       VALUE 'COMPLETED'.                   
000340         88  PAYM-ST-FAILED          VALUE 'FAILED'.                      
000350     05  FILLER                      PIC X(04).                           
