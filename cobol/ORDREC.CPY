000100* ************************************************************            
000110* ORDREC   -- ORDER MASTER RECORD / INBOUND ORDER LAYOUT                  
000120* ************************************************************            
000130* PEDIDO (ORDER) RECORD, ONE PER CUSTOMER ORDER, CARRYING                 
000140* ITS OWN LINE-ITEM TABLE.  USED BY PEDMAIN, ORDGTWY,                     
000150* CREATORD, UPDATORD, LOADCUST, LOADPROD, STOCKDED,                       
000160* STOCKRET, INITPAY AND PAYCBACK.                                         
000170*                                                                         
000180* MAINT HISTORY                                                           
000190*   1987-06-15  RPB  REQ 4401  ORIGINAL LAYOUT                            
000200*   1991-09-30  RPB  REQ 4512  ADDED ORD-ID-PARTS REDEFINES               
000210*   1998-11-09  CAS  REQ Y2K01  Y2K REVIEW - ALL KEY AND DATE             
000220*                              FIELDS ALREADY FULL-CENTURY X,             
000230*                              NO WINDOWING REQUIRED                      
000240*   2003-02-18  TMH  REQ 4588  ADDED ORD-ITEM-COUNT CAP (10)              
000250*                              PER THE ITEMS TABLE LIMIT                  
000260*                                                                         
000270     05  ORD-ID                      PIC X(36).                           
000280     05  ORD-ID-PARTS REDEFINES ORD-ID.                                   
000290         10  ORD-ID-HIGH             PIC X(18).                           
000300         10  ORD-ID-LOW              PIC X(18).                           
000310     05  ORD-CUSTOMER-ID             PIC X(36).                           
000320     05  ORD-CUSTOMER-NAME           PIC X(60).                           
000330     05  ORD-CUSTOMER-CPF            PIC X(11).                           
000340     05  ORD-CARD-NUMBER             PIC X(19).                           
000350     05  ORD-STATUS                  PIC X(20).                           
000360         88  ORD-ABERTO              VALUE 'ABERTO'.                      
000370         88  ORD-FECH-COM-SUCESSO                                         
000380                         VALUE 'FECHADO_COM_SUCESSO'.                     
000390         88  ORD-FECH-SEM-CREDITO                                         
000400                         VALUE 'FECHADO_SEM_CREDITO'.                     
000410         88  ORD-FECH-SEM-ESTOQUE                                         
000420                         VALUE 'FECHADO_SEM_ESTOQUE'.                     
000430         88  ORD-CANCELADO          VALUE 'CANCELADO'.                    
000440     05  ORD-PAYMENT-ID              PIC X(36).                           
000450     05  ORD-PAYMENT-STATUS          PIC X(20).                           
000460         88  ORD-PAY-PENDING         VALUE 'PENDING'.                     
000470         88  ORD-PAY-IN-PROGRESS     VALUE 'IN_PROGRESS'.                 
000480         88  ORD-PAY-COMPLETED       VALUE 'COMPLETED'.                   
000490         88  ORD-PAY-FAILED          VALUE 'FAILED'.                      
000500     05  ORD-PAYMENT-AMOUNT          PIC S9(7)V99 COMP-3.                 
000510     05  ORD-ITEM-COUNT              PIC S9(3) COMP-3.                    
000520* ITEM TABLE -- CAPPED AT 10 LINES, SEE MAINT HISTORY                     
000530     05  ORD-ITEMS OCCURS 10 TIMES                                        
000540                     INDEXED BY ORD-IX.                                   
000550         10  ORD-ITEM-ID             PIC X(36).                           
000560         10  ORD-ITEM-NAME           PIC X(60).                           
000570         10  ORD-ITEM-SKU            PIC X(20).                           
000580         10  ORD-ITEM-QTY            PIC S9(5) COMP-3.                    
000590         10  ORD-ITEM-PRICE          PIC S9(7)V99 COMP-3.                 
000600     05  FILLER                      PIC X(20).                           
