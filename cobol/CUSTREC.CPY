000100* ************************************************************            
000110* CUSTREC  -- CUSTOMER MASTER RECORD                                      
000120* ************************************************************            
000130* CUSTOMER REFERENCE FILE, ONE RECORD PER CUSTOMER, KEYED BY              
000140* CUST-ID.  LOADED ONCE PER RUN INTO A SORTED TABLE AND                   
000150* SEARCHED BY LOADCUST -- SEE LOADCUST FOR THE TABLE COPY.                
000160*                                                                         
000170* MAINT HISTORY                                                           
000180*   1987-06-15  RPB  REQ 4401  ORIGINAL LAYOUT                            
000190*   1994-04-22  RPB  REQ 4477  ADDED CUST-NAME-PARTS                      
000200*                              REDEFINES                                  
000210*   1998-11-09  CAS  REQ Y2K01  Y2K REVIEW - NO DATE FIELDS               
000220*                              ON THIS RECORD, NO CHANGE                  
000230*                                                                         
000240     05  CUST-ID                     PIC X(36).                           
000250     05  CUST-FULL-NAME              PIC X(60).                           
000260     05  CUST-NAME-PARTS REDEFINES CUST-FULL-NAME.                        
000270         10  CUST-NAME-FIRST-30      PIC X(30).                           
000280         10  CUST-NAME-LAST-30       PIC X(30).                           
000290     05  CUST-CPF                    PIC X(11).                           
000300     05  FILLER                      PIC X(13).                           
