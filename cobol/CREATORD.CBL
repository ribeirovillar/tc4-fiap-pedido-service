000100* ************************************************************            
000110* PROGRAM  : CREATORD                                                     
000120* FIRST-TIME PERSISTENCE OF A NEW ORDER.  REJECTS AN ORDER                
000130* WITH NO ORDER-ID (THE CALLER SHOULD HAVE RUN VALIDORD                   
000140* FIRST, BUT THIS PROGRAM DOES NOT TRUST THAT).  DOES NOT                 
000150* CHECK FOR A PRE-EXISTING ORDER-ID -- THE INSERT IS                      
000160* UNCONDITIONAL ONCE THE ID CHECK PASSES.  CALLS ORDGTWY                  
000170* WITH FUNCTION "INS" TO DO THE ACTUAL FILE WRITE.                        
000180* ************************************************************            
000190 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CREATORD.                                                 
000210 AUTHOR.        R P BRANNIGAN.                                            
000220 INSTALLATION.  DATA PROCESSING CENTER.                                   
000230 DATE-WRITTEN.  1991-10-10.                                               
000240 DATE-COMPILED. 1991-10-10.                                               
000250 SECURITY.      UNCLASSIFIED.                                             
000260* ************************************************************            
000270* CHANGE LOG                                                              
000280* DATE        BY   REQUEST   DESCRIPTION                                  
000290* ----------  ---  --------  ---------------------------------            
000300* 1991-10-10  RPB  4513      ORIGINAL PROGRAM                             
000310* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000320* 2001-06-04  JKL  4560      CLARIFIED REJECT LOG TEXT FOR                
000330*                            ORDER-ID                                     
000340* ************************************************************            
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SOURCE-COMPUTER.  IBM-4381.                                              
000380 OBJECT-COMPUTER.  IBM-4381.                                              
000390     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000400                        UPSI-0 ON STATUS IS CREATORD-TRACE-ON.            
000410                                                                          
000420 DATA DIVISION.                                                           
000430 WORKING-STORAGE SECTION.                                                 
000440     77  GTWY-SUCCESS            PIC S9(4) COMP-5 VALUE 0.                
000450     77  GTWY-NOT-FOUND          PIC S9(4) COMP-5 VALUE 1.                
000460     77  GTWY-ERROR             PIC S9(4) COMP-5 VALUE 2.                 
000470     01  WS-GTWY-FUNCTION        PIC X(03).                               
000480     01  WS-GTWY-FN-PARTS REDEFINES WS-GTWY-FUNCTION.                     
000490         05  WS-GTWY-FN-1CH      PIC X(01).                               
000500         05  WS-GTWY-FN-REST     PIC X(02).                               
000510     01  WS-GTWY-RETURN          PIC S9(4) COMP-5.                        
000520     01  WS-GTWY-RETURN-PARTS REDEFINES WS-GTWY-RETURN.                   
000530         05  FILLER              PIC X(02) COMP-5.                        
000540     01  LOGMSG.                                                          
000550         05  FILLER              PIC X(10) VALUE                          
000560                     "CREATORD >".                                        
000570         05  LOGMSG-TEXT         PIC X(50).                               
000580     01  LOGMSG-ERR.                                                      
000590         05  FILLER              PIC X(14) VALUE                          
000600                     "CREATORD ERR>".                                     
000610         05  LOG-ERR-TEXT        PIC X(40).                               
000620     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000630         05  FILLER              PIC X(54).                               
000640                                                                          
000650 LINKAGE SECTION.                                                         
000660     01  LK-ORDER-REC.                                                    
000670         COPY ORDREC.                                                     
000680     01  LK-CREATE-RC             PIC S9(4) COMP-5.                       
000690         88  LK-CREATE-OK             VALUE 0.                            
000700         88  LK-CREATE-REJECTED       VALUE 1.                            
000710                                                                          
000720 PROCEDURE DIVISION USING LK-ORDER-REC LK-CREATE-RC.                      
000730 0100-CREATORD-MAIN.                                                      
000740     IF ORD-ID OF LK-ORDER-REC = SPACES                                   
000750         OR ORD-ID OF LK-ORDER-REC = LOW-VALUES                           
000760         MOVE "REJECT - ORDER-ID MISSING" TO LOGMSG-TEXT                  
000770         DISPLAY LOGMSG                                                   
000780         SET LK-CREATE-REJECTED TO TRUE                                   
000790         GO TO 0100-MAIN-EXIT.                                            
000800     MOVE "INS" TO WS-GTWY-FUNCTION.                                      
000810     CALL "ORDGTWY" USING WS-GTWY-FUNCTION                                
000820             WS-GTWY-RETURN LK-ORDER-REC.                                 
000830     IF WS-GTWY-RETURN = GTWY-SUCCESS                                     
000840         MOVE "ORDER INSERTED" TO LOGMSG-TEXT                             
000850         DISPLAY LOGMSG                                                   
000860         SET LK-CREATE-OK TO TRUE                                         
000870     ELSE                                                                 
000880         MOVE "INSERT FAILED AT GATEWAY"                                  
000890                 TO LOG-ERR-TEXT                                          
000900         DISPLAY LOGMSG-ERR                                               
000910         SET LK-CREATE-REJECTED TO TRUE.                                  
000920 0100-MAIN-EXIT.                                                          
000930     GOBACK.                                                              
