000100* ************************************************************            
000110* PROGRAM  : LOADCUST                                                     
000120* LOOKS UP THE CUSTOMER ON AN ORDER AND COPIES NAME/CPF ONTO              
000130* IT.  THE CUSTOMER MASTER IS A SEQUENTIAL FILE, SORTED BY                
000140* CUST-ID -- IT IS READ INTO A TABLE ONCE PER RUN (FIRST CALL)            
000150* AND SEARCHED WITH SEARCH ALL ON EVERY CALL AFTER THAT.                  
000160* CARRIES TWO MODES, SELECTED BY LK-MODE:                                 
000170*    "L" = LOAD  (NOT-FOUND IS LOGGED AND SWALLOWED)                      
000180*    "E" = ENRICH (NOT-FOUND IS RETURNED TO THE CALLER)                   
000190* ************************************************************            
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID.    LOADCUST.                                                 
000220 AUTHOR.        R P BRANNIGAN.                                            
000230 INSTALLATION.  DATA PROCESSING CENTER.                                   
000240 DATE-WRITTEN.  1987-06-22.                                               
000250 DATE-COMPILED. 1987-06-22.                                               
000260 SECURITY.      UNCLASSIFIED.                                             
000270* ************************************************************            
000280* CHANGE LOG                                                              
000290* DATE        BY   REQUEST   DESCRIPTION                                  
000300* ----------  ---  --------  ---------------------------------            
000310* 1987-06-22  RPB  4404      ORIGINAL PROGRAM (INDEXED CUST FILE)         
000320* 1989-02-14  JKL  4450      CONVERTED CUST FILE FROM INDEXED TO          
000330*                            SEQUENTIAL MASTER, LOAD-ONCE TABLE           
000340*                            PLUS SEARCH ALL (NO ISAM ON TARGET)          
000350* 1994-08-03  RPB  4521      ADDED LK-MODE FOR THE ENRICH (HARD           
000360*                            FAIL) CALLERS VS LOAD (SOFT) CALLERS         
000370* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000380* 2003-02-18  TMH  4588      RAISED TABLE SIZE TO WS-MAX-CUST     CR4588  
000390* ************************************************************            
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER.  IBM-4381.                                              
000430 OBJECT-COMPUTER.  IBM-4381.                                              
000440     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000450                        UPSI-0 ON STATUS IS LOADCUST-TRACE-ON.            
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT CUST-FILE ASSIGN "CUSTMAST"                                   
000490         ORGANIZATION SEQUENTIAL                                          
000500         ACCESS SEQUENTIAL                                                
000510         FILE STATUS FILE-STATUS.                                         
000520                                                                          
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550 FD  CUST-FILE; RECORD 120.                                               
000560     01  CUST-FILE-REC.                                                   
000570         COPY CUSTREC.                                                    
000580                                                                          
000590 WORKING-STORAGE SECTION.                                                 
000600* ************************************************************            
000610* FILE STATUS AND FOUND/NOT-FOUND CONSTANTS                               
000620* ************************************************************            
000630     01  FILE-STATUS.                                                     
000640         05  STATUS-1            PIC X.                                   
000650         05  STATUS-2            PIC X.                                   
000660     77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.                
000670     77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.                
000680     77  WS-MAX-CUST             PIC S9(4) COMP-5 VALUE 500.              
000690     77  WS-CUST-COUNT           PIC S9(4) COMP-5 VALUE ZERO.             
000700     01  WS-SWITCHES.                                                     
000710         05  WS-LOADED-SW        PIC X VALUE "N".                         
000720             88  WS-TABLE-LOADED     VALUE "Y".                           
000730         05  WS-EOF-SW           PIC X VALUE "N".                         
000740             88  WS-AT-EOF           VALUE "Y".                           
000750         05  WS-FOUND-SW         PIC X VALUE "N".                         
000760             88  WS-CUST-FOUND       VALUE "Y".                           
000770     01  LOGMSG.                                                          
000780         05  FILLER              PIC X(09) VALUE                          
000790                     "LOADCUST>".                                         
000800         05  LOGMSG-TEXT         PIC X(50).                               
000810     01  LOGMSG-REDEF REDEFINES LOGMSG.                                   
000820         05  FILLER              PIC X(09).                               
000830         05  LOGMSG-TEXT-NUM     PIC X(04).                               
000840         05  FILLER              PIC X(46).                               
000850     01  LOGMSG-ERR.                                                      
000860         05  FILLER              PIC X(13) VALUE                          
000870                     "LOADCUST ERR>".                                     
000880         05  LOG-ERR-ROUTINE     PIC X(10).                               
000890         05  FILLER              PIC X(21) VALUE                          
000900                     " FAILED: FILE-STATUS=".                             
000910         05  LOG-ERR-STATUS      PIC X(02).                               
000920     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000930         05  FILLER              PIC X(35).                               
000940* ************************************************************            
000950* CUSTOMER TABLE -- LOADED ONCE, SEARCHED BY SEARCH ALL                   
000960* ************************************************************            
000970     01  WS-CUST-TABLE.                                                   
000980         05  WS-CUST-ENT OCCURS 1 TO 500 TIMES                            
000990                  DEPENDING ON WS-CUST-COUNT                              
001000                  ASCENDING KEY IS WS-CUST-ID                             
001010                  INDEXED BY WS-CUST-IX.                                  
001020             10  WS-CUST-ID          PIC X(36).                           
001030             10  WS-CUST-NAME        PIC X(60).                           
001040             10  WS-CUST-CPF         PIC X(11).                           
001050     01  WS-CUST-TABLE-EDIT REDEFINES WS-CUST-TABLE.                      
001060         05  FILLER OCCURS 500 TIMES PIC X(107).                          
001070                                                                          
001080 LINKAGE SECTION.                                                         
001090     01  LK-ORDER-REC.                                                    
001100         COPY ORDREC.                                                     
001110     01  LK-MODE                 PIC X(01).                               
001120         88  LK-MODE-LOAD            VALUE "L".                           
001130         88  LK-MODE-ENRICH          VALUE "E".                           
001140     01  LK-ENRICH-RC            PIC S9(9) COMP-5.                        
001150                                                                          
001160 PROCEDURE DIVISION USING LK-ORDER-REC                                    
001170                          LK-MODE                                         
001180                          LK-ENRICH-RC.                                   
001190 0100-LOADCUST-MAIN.                                                      
001200     MOVE ZERO TO LK-ENRICH-RC.                                           
001210     IF NOT WS-TABLE-LOADED                                               
001220         PERFORM 0200-LOAD-TABLE THRU 0200-LOAD-TABLE-EXIT.               
001230     PERFORM 0300-FIND-CUSTOMER THRU 0300-FIND-CUSTOMER-EXIT.             
001240     IF WS-CUST-FOUND                                                     
001250         MOVE WS-CUST-NAME (WS-CUST-IX)                                   
001260                     TO ORD-CUSTOMER-NAME OF LK-ORDER-REC                 
001270         MOVE WS-CUST-CPF (WS-CUST-IX)                                    
001280                     TO ORD-CUSTOMER-CPF OF LK-ORDER-REC                  
001290     ELSE                                                                 
001300         IF LK-MODE-ENRICH                                                
001310             MOVE REC-NOT-FOUND TO LK-ENRICH-RC                           
001320         ELSE                                                             
001330             MOVE "CUSTOMER NOT FOUND, LEFT BLANK"                        
001340                     TO LOGMSG-TEXT                                       
001350             DISPLAY LOGMSG.                                              
001360 0100-MAIN-EXIT.                                                          
001370     GOBACK.                                                              
001380                                                                          
001390 0200-LOAD-TABLE.                                                         
001400     MOVE "N" TO WS-EOF-SW.                                               
001410     MOVE ZERO TO WS-CUST-COUNT.                                          
001420     OPEN INPUT CUST-FILE.                                                
001430     IF STATUS-1 NOT = "0"                                                
001440         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
001450         MOVE FILE-STATUS TO LOG-ERR-STATUS                               
001460         DISPLAY LOGMSG-ERR                                               
001470         GO TO 0200-LOAD-TABLE-EXIT.                                      
001480     PERFORM 0210-READ-ONE THRU 0210-READ-ONE-EXIT                        
001490         UNTIL WS-AT-EOF                                                  
001500         OR WS-CUST-COUNT = WS-MAX-CUST.                                  
001510     CLOSE CUST-FILE.                                                     
001520     SET WS-TABLE-LOADED TO TRUE.                                         
001530 0200-LOAD-TABLE-EXIT.                                                    
001540     EXIT.                                                                
001550                                                                          
001560 0210-READ-ONE.                                                           
001570     READ CUST-FILE                                                       
001580         AT END                                                           
001590             SET WS-AT-EOF TO TRUE                                        
001600             GO TO 0210-READ-ONE-EXIT.                                    
001610     ADD 1 TO WS-CUST-COUNT.                                              
001620     MOVE CUST-ID OF CUST-FILE-REC                                        
001630                 TO WS-CUST-ID (WS-CUST-COUNT).                           
001640     MOVE CUST-FULL-NAME OF CUST-FILE-REC                                 
001650                 TO WS-CUST-NAME (WS-CUST-COUNT).                         
001660     MOVE CUST-CPF OF CUST-FILE-REC                                       
001670                 TO WS-CUST-CPF (WS-CUST-COUNT).                          
001680 0210-READ-ONE-EXIT.                                                      
001690     EXIT.                                                                
001700                                                                          
001710 0300-FIND-CUSTOMER.                                                      
001720     MOVE "N" TO WS-FOUND-SW.                                             
001730     IF WS-CUST-COUNT = ZERO                                              
001740         GO TO 0300-FIND-CUSTOMER-EXIT.                                   
001750     SEARCH ALL WS-CUST-ENT                                               
001760         AT END                                                           
001770             MOVE "N" TO WS-FOUND-SW                                      
001780         WHEN WS-CUST-ID (WS-CUST-IX) =                                   
001790                 ORD-CUSTOMER-ID OF LK-ORDER-REC                          
001800             MOVE "Y" TO WS-FOUND-SW.                                     
001810 0300-FIND-CUSTOMER-EXIT.                                                 
001820     EXIT.                                                                
