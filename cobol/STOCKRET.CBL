000100* ************************************************************            
000110* PROGRAM  : STOCKRET                                                     
000120* STOCK RETURN ON PAYMENT FAILURE.  FOR EVERY LINE ITEM ON                
000130* THE ORDER IN HAND, RE-CREDITS STOCK-ON-HAND FOR THAT SKU BY             
000140* THE ITEM QUANTITY, VIA A CALL TO STOKGTWY (FUNCTION "RET")              
000150* -- THE INVERSE OF STOCKDED.  USED ON PAYMENT FAILURE/                   
000160* REVERSAL, SO A FAILED RETURN IS LOGGED AND SWALLOWED HERE;              
000170* IT NEVER ABORTS THE CALLER (PAYCBACK), UNLIKE A SHORT                   
000180* DEDUCTION ON THE WAY IN.                                                
000190* ************************************************************            
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID.    STOCKRET.                                                 
000220 AUTHOR.        T M HUXTABLE.                                             
000230 INSTALLATION.  DATA PROCESSING CENTER.                                   
000240 DATE-WRITTEN.  1987-07-15.                                               
000250 DATE-COMPILED. 1987-07-15.                                               
000260 SECURITY.      UNCLASSIFIED.                                             
000270* ************************************************************            
000280* CHANGE LOG                                                              
000290* DATE        BY   REQUEST   DESCRIPTION                                  
000300* ----------  ---  --------  ---------------------------------            
000310* 1987-07-15  RPB  4408      ORIGINAL PROGRAM                             
000320* 1991-02-20  JKL  4491      SWITCHED TO STOKGTWY CALL, AWAY              
000330*                            FROM DIRECT FILE I/O IN THIS PGM             
000340* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000350* 2002-09-11  TMH  4571      CONFIRMED A FAILED RETURN NEVER              
000360*                            ABORTS PAYCBACK -- LOGGED ONLY               
000370* ************************************************************            
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SOURCE-COMPUTER.  IBM-4381.                                              
000410 OBJECT-COMPUTER.  IBM-4381.                                              
000420     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000430                        UPSI-0 ON STATUS IS STOCKRET-TRACE-ON.            
000440                                                                          
000450 DATA DIVISION.                                                           
000460 WORKING-STORAGE SECTION.                                                 
000470     77  GTWY-SUCCESS            PIC S9(4) COMP-5 VALUE 0.                
000480     77  GTWY-NOT-FOUND          PIC S9(4) COMP-5 VALUE 1.                
000490     77  GTWY-SHORT              PIC S9(4) COMP-5 VALUE 4.                
000500     77  WS-SUB                  PIC S9(4) COMP-5 VALUE ZERO.             
000510     01  WS-GTWY-FUNCTION        PIC X(03).                               
000520     01  WS-GTWY-FN-PARTS REDEFINES WS-GTWY-FUNCTION.                     
000530         05  WS-GTWY-FN-1CH      PIC X(01).                               
000540         05  WS-GTWY-FN-REST     PIC X(02).                               
000550     01  WS-GTWY-RETURN          PIC S9(4) COMP-5.                        
000560     01  WS-GTWY-RETURN-PARTS REDEFINES WS-GTWY-RETURN.                   
000570         05  FILLER              PIC X(02) COMP-5.                        
000580     01  LOGMSG.                                                          
000590         05  FILLER              PIC X(10) VALUE                          
000600                     "STOCKRET >".                                        
000610         05  LOGMSG-TEXT         PIC X(50).                               
000620     01  LOGMSG-ERR.                                                      
000630         05  FILLER              PIC X(14) VALUE                          
000640                     "STOCKRET ERR>".                                     
000650         05  LOG-ERR-SKU         PIC X(20).                               
000660     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000670         05  FILLER              PIC X(34).                               
000680                                                                          
000690 LINKAGE SECTION.                                                         
000700     01  LK-ORDER-REC.                                                    
000710         COPY ORDREC.                                                     
000720     01  LK-RETURN-RC             PIC S9(4) COMP-5.                       
000730         88  LK-RETURN-OK             VALUE 0.                            
000740                                                                          
000750 PROCEDURE DIVISION USING LK-ORDER-REC LK-RETURN-RC.                      
000760 0100-STOCKRET-MAIN.                                                      
000770     MOVE ZERO TO LK-RETURN-RC.                                           
000780     PERFORM 0200-RETURN-ITEM THRU 0200-RETURN-ITEM-EXIT                  
000790         VARYING WS-SUB FROM 1 BY 1                                       
000800         UNTIL WS-SUB > ORD-ITEM-COUNT OF LK-ORDER-REC.                   
000810 0100-MAIN-EXIT.                                                          
000820     GOBACK.                                                              
000830                                                                          
000840 0200-RETURN-ITEM.                                                        
000850     MOVE "RET" TO WS-GTWY-FUNCTION.                                      
000860     CALL "STOKGTWY" USING WS-GTWY-FUNCTION                               
000870             ORD-ITEM-SKU (WS-SUB) OF LK-ORDER-REC                        
000880             ORD-ITEM-QTY (WS-SUB) OF LK-ORDER-REC                        
000890             WS-GTWY-RETURN.                                              
000900     IF WS-GTWY-RETURN = GTWY-SUCCESS                                     
000910         MOVE "ITEM RETURNED" TO LOGMSG-TEXT                              
000920         DISPLAY LOGMSG                                                   
000930         GO TO 0200-RETURN-ITEM-EXIT.                                     
000940     MOVE ORD-ITEM-SKU (WS-SUB) OF LK-ORDER-REC                           
000950             TO LOG-ERR-SKU.                                              
000960     DISPLAY LOGMSG-ERR.                                                  
000970* FAILED RETURN IS SWALLOWED -- LOGGED ONLY, NEVER                        
000980* SURFACED TO THE CALLER (LK-RETURN-RC STAYS 0).                          
000990 0200-RETURN-ITEM-EXIT.                                                   
001000     EXIT.                                                                
