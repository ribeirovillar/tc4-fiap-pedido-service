000100* ************************************************************            
000110* STOKREC  -- STOCK-ON-HAND MASTER RECORD                                 
000120* ************************************************************            
000130* STOCK REFERENCE FILE, ONE RECORD PER SKU.  LOADED ONCE PER              
000140* RUN INTO A SORTED TABLE BY STOKGTWY, MUTATED IN PLACE BY                
000150* DEDUCT/RETURN POSTINGS, AND SPILLED BACK TO THE SEQUENTIAL              
000160* FILE AT END OF JOB -- SEE STOKGTWY FOR THE TABLE COPY.                  
000170*                                                                         
000180* MAINT HISTORY                                                           
000190*   1987-06-22  RPB  REQ 4402  ORIGINAL LAYOUT                            
000200*   1994-04-22  RPB  REQ 4477  ADDED STOK-SKU-PARTS                       
000210*                              REDEFINES                                  
000220*   1998-11-09  CAS  REQ Y2K01  Y2K REVIEW - NO DATE FIELDS               
000230*                              ON THIS RECORD, NO CHANGE                  
000240*                                                                         
000250     05  STOK-SKU                    PIC X(20).                           
000260     05  STOK-SKU-PARTS REDEFINES STOK-SKU.                               
000270         10  STOK-SKU-PREFIX-10      PIC X(10).                           
000280         10  STOK-SKU-SUFFIX-10      PIC X(10).                           
000290     05  STOK-QTY-ON-HAND            PIC S9(7) COMP-3.                    
000300     05  FILLER                      PIC X(10).                           
