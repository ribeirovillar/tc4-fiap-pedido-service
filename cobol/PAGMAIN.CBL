000010* ************************************************************            
000020* PROGRAM  : PAGMAIN                                                      
000030* THE PAYMENT-CALLBACK BATCH DRIVER.  READS ONE PAYMSTAT                  
000040* ENTRY PER LINE -- ONE PAYMENT-ID/PAYMENT-STATUS PAIR -- AND             
000050* FOR EACH, CALLS PAYCBACK TO RE-FIND THE MATCHING ORDER AND              
000060* POST ITS FINAL DISPOSITION (SEE PAYCBACK FOR THE ABERTO/                
000070* FECHADO_* CONTROL-BREAK ITSELF).  THIS PROGRAM DOES NOT                 
000080* TOUCH ORDGTWY OR STOKGTWY DIRECTLY -- PAYCBACK DOES ALL OF              
000090* THAT.  RUN AS A SEPARATE STEP FROM PEDMAIN, AFTER THE                   
000100* PAYMSTAT FEED FOR THE DAY HAS LANDED.                                   
000110* ************************************************************            
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    PAGMAIN.                                                  
000140 AUTHOR.        J K LEMON.                                                
000150 INSTALLATION.  DATA PROCESSING CENTER.                                   
000160 DATE-WRITTEN.  1987-08-10.                                               
000170 DATE-COMPILED. 1987-08-10.                                               
000180 SECURITY.      UNCLASSIFIED.                                             
000190* ************************************************************            
000200* CHANGE LOG                                                              
000210* DATE        BY   REQUEST   DESCRIPTION                                  
000220* ----------  ---  --------  ---------------------------------            
000230* 1987-08-10  JKL  4411      ORIGINAL PROGRAM                             
000240* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000250* 2003-11-04  TMH  4601      RECONCILED WITH PEDMAIN - THIS               
000260*                            DRIVER WAS NEVER WIRED TO ACTUAL             
000270*                            PAYCBACK CALLS, SO CALLBACKS WERE            
000280*                            NOT BEING APPLIED TO PAYMSTAT                
000290*                            ENTRIES. FIXED HERE.                         
000300* ************************************************************            
000310 ENVIRONMENT DIVISION.                                                    
000320 CONFIGURATION SECTION.                                                   
000330 SOURCE-COMPUTER.  IBM-4381.                                              
000340 OBJECT-COMPUTER.  IBM-4381.                                              
000350     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000360                        UPSI-0 ON STATUS IS PAGMAIN-TRACE-ON.             
000370                                                                          
000380 INPUT-OUTPUT SECTION.                                                    
000390 FILE-CONTROL.                                                            
000400         SELECT PAYM-FILE ASSIGN "PAYMSTAT"                               
000410             ORGANIZATION SEQUENTIAL                                      
000420             ACCESS SEQUENTIAL                                            
000430             FILE STATUS IS FILE-STATUS.                                  
000440                                                                          
000450 DATA DIVISION.                                                           
000460 FILE SECTION.                                                            
000470     FD  PAYM-FILE                                                        
000480         LABEL RECORDS ARE STANDARD                                       
000490         RECORD CONTAINS 60 CHARACTERS.                                   
000500     01  PAYM-FILE-REC.                                                   
000510         COPY PAYMREC.                                                    
000520                                                                          
000530 WORKING-STORAGE SECTION.                                                 
000540     01  FILE-STATUS.                                                     
000550         05  STATUS-1            PIC X.                                   
000560         05  STATUS-2            PIC X.                                   
000570* ************************************************************            
000580* RETURN-CODE CONSTANTS -- SAME VOCABULARY AS PAYCBACK                    
000590* ************************************************************            
000600     77  PC-OK                   PIC S9(4) COMP-5 VALUE 0.                
000610     77  PC-NOT-FOUND            PIC S9(4) COMP-5 VALUE 1.                
000620     77  PC-INVALID-STATUS       PIC S9(4) COMP-5 VALUE 2.                
000630     01  WS-CALLBACK-RC          PIC S9(4) COMP-5.                        
000640     01  WS-CALLBACK-RC-PARTS REDEFINES WS-CALLBACK-RC.                   
000650         05  FILLER              PIC X(02) COMP-5.                        
000660     01  WS-EOF-SW               PIC X(01) VALUE "N".                     
000670         88  WS-AT-EOF               VALUE "Y".                           
000680     01  WS-ORDER-REC.                                                    
000690         COPY ORDREC.                                                     
000700     01  LOGMSG.                                                          
000710         05  FILLER              PIC X(09) VALUE                          
000720                     "PAGMAIN >".                                         
000730         05  LOGMSG-TEXT         PIC X(50).                               
000740     01  LOGMSG-ERR.                                                      
000750         05  FILLER              PIC X(13) VALUE                          
000760                     "PAGMAIN ERR>".                                      
000770         05  LOG-ERR-TEXT        PIC X(47).                               
000780     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000790         05  FILLER              PIC X(60).                               
000800* ************************************************************            
000810* END-OF-RUN CONTROL TOTALS -- OPERATIONAL CONVENIENCE ONLY               
000820* ************************************************************            
000830     01  WS-CT-READ               PIC S9(7) COMP-3 VALUE ZERO.            
000840     01  WS-CT-OK                 PIC S9(7) COMP-3 VALUE ZERO.            
000850     01  WS-CT-NOTFOUND           PIC S9(7) COMP-3 VALUE ZERO.            
000860     01  WS-CT-INVALID            PIC S9(7) COMP-3 VALUE ZERO.            
000870     01  WS-TOTALS-LINE.                                                  
000880         05  FILLER              PIC X(20) VALUE                          
000890                     "CALLBACKS READ...... ".                             
000900         05  WS-TOT-DISP         PIC ZZZZ,ZZ9.                            
000910     01  WS-TOTALS-LINE-EDIT REDEFINES WS-TOTALS-LINE.                    
000920         05  FILLER              PIC X(28).                               
000930                                                                          
000940 PROCEDURE DIVISION.                                                      
000950 0100-PAGMAIN-MAIN.                                                       
000960     OPEN INPUT PAYM-FILE.                                                
000970     PERFORM 0200-READ-PAYM THRU 0200-READ-PAYM-EXIT.                     
000980     PERFORM 0300-PROCESS-PAYM THRU 0300-PROCESS-PAYM-EXIT                
000990         UNTIL WS-AT-EOF.                                                 
001000     CLOSE PAYM-FILE.                                                     
001010     PERFORM 0900-END-OF-JOB THRU 0900-END-OF-JOB-EXIT.                   
001020     STOP RUN.                                                            
001030                                                                          
001040 0200-READ-PAYM.                                                          
001050     READ PAYM-FILE                                                       
001060         AT END                                                           
001070             SET WS-AT-EOF TO TRUE                                        
001080             GO TO 0200-READ-PAYM-EXIT.                                   
001090     ADD 1 TO WS-CT-READ.                                                 
001100 0200-READ-PAYM-EXIT.                                                     
001110     EXIT.                                                                
001120                                                                          
001130 0300-PROCESS-PAYM.                                                       
001140     CALL "PAYCBACK" USING PAYM-ID OF PAYM-FILE-REC                       
001150                           WS-CALLBACK-RC                                 
001160                           WS-ORDER-REC.                                  
001170     IF WS-CALLBACK-RC = PC-OK                                            
001180         ADD 1 TO WS-CT-OK                                                
001190         MOVE "Payment callback applied" TO LOGMSG-TEXT                   
001200         DISPLAY LOGMSG                                                   
001210         PERFORM 0200-READ-PAYM THRU 0200-READ-PAYM-EXIT                  
001220         GO TO 0300-PROCESS-PAYM-EXIT.                                    
001230     IF WS-CALLBACK-RC = PC-NOT-FOUND                                     
001240         ADD 1 TO WS-CT-NOTFOUND                                          
001250         MOVE "No order found for this callback" TO                       
001260                 LOG-ERR-TEXT                                             
001270         DISPLAY LOGMSG-ERR                                               
001280         PERFORM 0200-READ-PAYM THRU 0200-READ-PAYM-EXIT                  
001290         GO TO 0300-PROCESS-PAYM-EXIT.                                    
001300     ADD 1 TO WS-CT-INVALID.                                              
001310     MOVE "Order not valid for this callback" TO LOG-ERR-TEXT.            
001320     DISPLAY LOGMSG-ERR.                                                  
001330     PERFORM 0200-READ-PAYM THRU 0200-READ-PAYM-EXIT.                     
001340 0300-PROCESS-PAYM-EXIT.                                                  
001350     EXIT.                                                                
001360                                                                          
001370 0900-END-OF-JOB.                                                         
001380     DISPLAY "PAGMAIN -- END OF RUN CONTROL TOTALS".                      
001390     MOVE WS-CT-READ TO WS-TOT-DISP.                                      
001400     MOVE "CALLBACKS READ...... " TO WS-TOTALS-LINE-EDIT (1:20).          
001410     DISPLAY WS-TOTALS-LINE.                                              
001420     MOVE WS-CT-OK TO WS-TOT-DISP.                                        
001430     MOVE "CALLBACKS APPLIED... " TO WS-TOTALS-LINE-EDIT (1:20).          
001440     DISPLAY WS-TOTALS-LINE.                                              
001450     MOVE WS-CT-NOTFOUND TO WS-TOT-DISP.                                  
001460     MOVE "ORDER NOT FOUND..... " TO WS-TOTALS-LINE-EDIT (1:20).          
001470     DISPLAY WS-TOTALS-LINE.                                              
001480     MOVE WS-CT-INVALID TO WS-TOT-DISP.                                   
001490     MOVE "ORDER NOT ELIGIBLE.. " TO WS-TOTALS-LINE-EDIT (1:20).          
001500     DISPLAY WS-TOTALS-LINE.                                              
001510 0900-END-OF-JOB-EXIT.                                                    
001520     EXIT.                                                                
