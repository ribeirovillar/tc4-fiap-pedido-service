000100* ************************************************************            
000110* PROGRAM  : STOCKDED                                                     
000120* STOCK DEDUCTION ON ORDER PLACEMENT.  FOR EVERY LINE ITEM ON             
000130* THE ORDER IN HAND, DECREMENTS STOCK-ON-HAND FOR THAT SKU BY             
000140* THE ITEM QUANTITY, VIA A CALL TO STOKGTWY (FUNCTION "DED").             
000150* A SHORT BALANCE ON ANY ONE ITEM IS RETURNED TO THE CALLER AS            
000160* A DISTINCT "INSUFFICIENT STOCK" CONDITION -- IT DOES NOT                
000170* STOP THIS PROGRAM FROM POSTING THE REMAINING ITEMS, SINCE               
000180* EACH ITEM POSTING IS INDEPENDENT OF THE OTHERS (SEE THE                 
000190* MAINT HISTORY BELOW FOR REQ 4570).                                      
000200* ************************************************************            
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID.    STOCKDED.                                                 
000230 AUTHOR.        T M HUXTABLE.                                             
000240 INSTALLATION.  DATA PROCESSING CENTER.                                   
000250 DATE-WRITTEN.  1987-07-15.                                               
000260 DATE-COMPILED. 1987-07-15.                                               
000270 SECURITY.      UNCLASSIFIED.                                             
000280* ************************************************************            
000290* CHANGE LOG                                                              
000300* DATE        BY   REQUEST   DESCRIPTION                                  
000310* ----------  ---  --------  ---------------------------------            
000320* 1987-07-15  RPB  4407      ORIGINAL PROGRAM                             
000330* 1991-02-20  JKL  4490      SWITCHED TO STOKGTWY CALL, AWAY              
000340*                            FROM DIRECT FILE I/O IN THIS PGM             
000350* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000360* 2002-09-11  TMH  4570      CONFIRMED EACH LINE IS POSTED                
000370*                            INDEPENDENTLY, NO ORDER-LEVEL                
000380*                            ABORT ON A SHORT ITEM                        
000390* ************************************************************            
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER.  IBM-4381.                                              
000430 OBJECT-COMPUTER.  IBM-4381.                                              
000440     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000450                        UPSI-0 ON STATUS IS STOCKDED-TRACE-ON.            
000460                                                                          
000470 DATA DIVISION.                                                           
000480 WORKING-STORAGE SECTION.                                                 
000490     77  GTWY-SUCCESS            PIC S9(4) COMP-5 VALUE 0.                
000500     77  GTWY-NOT-FOUND          PIC S9(4) COMP-5 VALUE 1.                
000510     77  GTWY-SHORT              PIC S9(4) COMP-5 VALUE 4.                
000520     77  WS-SUB                  PIC S9(4) COMP-5 VALUE ZERO.             
000530     01  WS-GTWY-FUNCTION        PIC X(03).                               
000540     01  WS-GTWY-FN-PARTS REDEFINES WS-GTWY-FUNCTION.                     
000550         05  WS-GTWY-FN-1CH      PIC X(01).                               
000560         05  WS-GTWY-FN-REST     PIC X(02).                               
000570     01  WS-GTWY-RETURN          PIC S9(4) COMP-5.                        
000580     01  WS-GTWY-RETURN-PARTS REDEFINES WS-GTWY-RETURN.                   
000590         05  FILLER              PIC X(02) COMP-5.                        
000600     01  LOGMSG.                                                          
000610         05  FILLER              PIC X(10) VALUE                          
000620                     "STOCKDED >".                                        
000630         05  LOGMSG-TEXT         PIC X(50).                               
000640     01  LOGMSG-ERR.                                                      
000650         05  FILLER              PIC X(14) VALUE                          
000660                     "STOCKDED ERR>".                                     
000670         05  LOG-ERR-SKU         PIC X(20).                               
000680     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000690         05  FILLER              PIC X(34).                               
000700                                                                          
000710 LINKAGE SECTION.                                                         
000720     01  LK-ORDER-REC.                                                    
000730         COPY ORDREC.                                                     
000740     01  LK-DEDUCT-RC             PIC S9(4) COMP-5.                       
000750         88  LK-DEDUCT-OK             VALUE 0.                            
000760         88  LK-DEDUCT-SHORT          VALUE 4.                            
000770                                                                          
000780 PROCEDURE DIVISION USING LK-ORDER-REC LK-DEDUCT-RC.                      
000790 0100-STOCKDED-MAIN.                                                      
000800     MOVE ZERO TO LK-DEDUCT-RC.                                           
000810     PERFORM 0200-DEDUCT-ITEM THRU 0200-DEDUCT-ITEM-EXIT                  
000820         VARYING WS-SUB FROM 1 BY 1                                       
000830         UNTIL WS-SUB > ORD-ITEM-COUNT OF LK-ORDER-REC.                   
000840 0100-MAIN-EXIT.                                                          
000850     GOBACK.                                                              
000860                                                                          
000870 0200-DEDUCT-ITEM.                                                        
000880     MOVE "DED" TO WS-GTWY-FUNCTION.                                      
000890     CALL "STOKGTWY" USING WS-GTWY-FUNCTION                               
000900             ORD-ITEM-SKU (WS-SUB) OF LK-ORDER-REC                        
000910             ORD-ITEM-QTY (WS-SUB) OF LK-ORDER-REC                        
000920             WS-GTWY-RETURN.                                              
000930     IF WS-GTWY-RETURN = GTWY-SUCCESS                                     
000940         MOVE "ITEM DEDUCTED" TO LOGMSG-TEXT                              
000950         DISPLAY LOGMSG                                                   
000960         GO TO 0200-DEDUCT-ITEM-EXIT.                                     
000970     MOVE ORD-ITEM-SKU (WS-SUB) OF LK-ORDER-REC                           
000980             TO LOG-ERR-SKU.                                              
000990     DISPLAY LOGMSG-ERR.                                                  
001000     MOVE WS-GTWY-RETURN TO LK-DEDUCT-RC.                                 
001010 0200-DEDUCT-ITEM-EXIT.                                                   
001020     EXIT.                                                                
