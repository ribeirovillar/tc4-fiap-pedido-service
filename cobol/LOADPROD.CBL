000100* ************************************************************            
000110* PROGRAM  : LOADPROD                                                     
000120* LOOKS UP EACH LINE ITEM ON AN ORDER AGAINST THE PRODUCT                 
000130* MASTER BY SKU, FILLS IN ITEM-ID/ITEM-NAME/ITEM-PRICE, AND               
000140* ACCUMULATES THE ORDER TOTAL (PAYMENT-AMOUNT) AS THE SUM OF              
000150* LINE EXTENSIONS (PRICE TIMES QTY).  A SKU NOT ON THE MASTER             
000160* IS LEFT AT ZERO PRICE -- NOT TREATED AS AN ERROR HERE.                  
000170* THE PRODUCT MASTER IS A SEQUENTIAL FILE, SORTED BY SKU --               
000180* READ INTO A TABLE ONCE PER RUN AND SEARCHED WITH SEARCH ALL.            
000190* ************************************************************            
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID.    LOADPROD.                                                 
000220 AUTHOR.        R P BRANNIGAN.                                            
000230 INSTALLATION.  DATA PROCESSING CENTER.                                   
000240 DATE-WRITTEN.  1987-06-25.                                               
000250 DATE-COMPILED. 1987-06-25.                                               
000260 SECURITY.      UNCLASSIFIED.                                             
000270* ************************************************************            
000280* CHANGE LOG                                                              
000290* DATE        BY   REQUEST   DESCRIPTION                                  
000300* ----------  ---  --------  ---------------------------------            
000310* 1987-06-25  RPB  4405      ORIGINAL PROGRAM (INDEXED QUOTE FILE)        
000320* 1989-02-14  JKL  4450      CONVERTED PRODUCT FILE FROM INDEXED          
000330*                            TO SEQUENTIAL + LOAD-ONCE TABLE              
000340* 1993-05-19  RPB  4499      ADDED ROUNDED ON TOTAL COMPUTE AS            
000350*                            SAFETY MARGIN FOR WIDER PRICE                
000360*                            FEEDS UPSTREAM                               
000370* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000380* 2003-02-18  TMH  4588      RAISED TABLE SIZE                    CR4588  
000390* ************************************************************            
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER.  IBM-4381.                                              
000430 OBJECT-COMPUTER.  IBM-4381.                                              
000440     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000450                        UPSI-0 ON STATUS IS LOADPROD-TRACE-ON.            
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT PROD-FILE ASSIGN "PRODMAST"                                   
000490         ORGANIZATION SEQUENTIAL                                          
000500         ACCESS SEQUENTIAL                                                
000510         FILE STATUS FILE-STATUS.                                         
000520                                                                          
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550 FD  PROD-FILE; RECORD 129.                                               
000560     01  PROD-FILE-REC.                                                   
000570         COPY PRODREC.                                                    
000580                                                                          
000590 WORKING-STORAGE SECTION.                                                 
000600* ************************************************************            
000610* FILE STATUS AND WORKING FIELDS                                          
000620* ************************************************************            
000630     01  FILE-STATUS.                                                     
000640         05  STATUS-1            PIC X.                                   
000650         05  STATUS-2            PIC X.                                   
000660     77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.                
000670     77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.                
000680     77  WS-MAX-PROD             PIC S9(4) COMP-5 VALUE 1000.             
000690     77  WS-PROD-COUNT           PIC S9(4) COMP-5 VALUE ZERO.             
000700     77  WS-SUB                  PIC S9(4) COMP-5 VALUE ZERO.             
000710     77  WS-LINE-EXT             PIC S9(7)V99 COMP-3 VALUE ZERO.          
000720     01  WS-SWITCHES.                                                     
000730         05  WS-LOADED-SW        PIC X VALUE "N".                         
000740             88  WS-TABLE-LOADED     VALUE "Y".                           
000750         05  WS-EOF-SW           PIC X VALUE "N".                         
000760             88  WS-AT-EOF           VALUE "Y".                           
000770         05  WS-FOUND-SW         PIC X VALUE "N".                         
000780             88  WS-PROD-FOUND       VALUE "Y".                           
000790     01  LOGMSG.                                                          
000800         05  FILLER              PIC X(09) VALUE                          
000810                     "LOADPROD>".                                         
000820         05  LOGMSG-TEXT         PIC X(50).                               
000830     01  LOGMSG-REDEF REDEFINES LOGMSG.                                   
000840         05  FILLER              PIC X(09).                               
000850         05  LOGMSG-TEXT-NUM     PIC X(04).                               
000860         05  FILLER              PIC X(46).                               
000870     01  LOGMSG-ERR.                                                      
000880         05  FILLER              PIC X(13) VALUE                          
000890                     "LOADPROD ERR>".                                     
000900         05  LOG-ERR-ROUTINE     PIC X(10).                               
000910         05  FILLER              PIC X(21) VALUE                          
000920                     " FAILED: FILE-STATUS=".                             
000930         05  LOG-ERR-STATUS      PIC X(02).                               
000940     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000950         05  FILLER              PIC X(35).                               
000960* ************************************************************            
000970* PRODUCT TABLE -- LOADED ONCE, SEARCHED BY SEARCH ALL                    
000980* ************************************************************            
000990     01  WS-PROD-TABLE.                                                   
001000         05  WS-PROD-ENT OCCURS 1 TO 1000 TIMES                           
001010                  DEPENDING ON WS-PROD-COUNT                              
001020                  ASCENDING KEY IS WS-PROD-SKU                            
001030                  INDEXED BY WS-PROD-IX.                                  
001040             10  WS-PROD-SKU         PIC X(20).                           
001050             10  WS-PROD-ID          PIC X(36).                           
001060             10  WS-PROD-NAME        PIC X(60).                           
001070             10  WS-PROD-PRICE       PIC S9(7)V99 COMP-3.                 
001080     01  WS-PROD-TABLE-EDIT REDEFINES WS-PROD-TABLE.                      
001090         05  FILLER OCCURS 1000 TIMES PIC X(119).                         
001100                                                                          
001110 LINKAGE SECTION.                                                         
001120     01  LK-ORDER-REC.                                                    
001130         COPY ORDREC.                                                     
001140                                                                          
001150 PROCEDURE DIVISION USING LK-ORDER-REC.                                   
001160 0100-LOADPROD-MAIN.                                                      
001170     IF NOT WS-TABLE-LOADED                                               
001180         PERFORM 0200-LOAD-TABLE THRU 0200-LOAD-TABLE-EXIT.               
001190     MOVE ZERO TO ORD-PAYMENT-AMOUNT OF LK-ORDER-REC.                     
001200     PERFORM 0400-PRICE-ITEM THRU 0400-PRICE-ITEM-EXIT                    
001210         VARYING WS-SUB FROM 1 BY 1                                       
001220         UNTIL WS-SUB > ORD-ITEM-COUNT OF LK-ORDER-REC.                   
001230 0100-MAIN-EXIT.                                                          
001240     GOBACK.                                                              
001250                                                                          
001260 0200-LOAD-TABLE.                                                         
001270     MOVE "N" TO WS-EOF-SW.                                               
001280     MOVE ZERO TO WS-PROD-COUNT.                                          
001290     OPEN INPUT PROD-FILE.                                                
001300     IF STATUS-1 NOT = "0"                                                
001310         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
001320         MOVE FILE-STATUS TO LOG-ERR-STATUS                               
001330         DISPLAY LOGMSG-ERR                                               
001340         GO TO 0200-LOAD-TABLE-EXIT.                                      
001350     PERFORM 0210-READ-ONE THRU 0210-READ-ONE-EXIT                        
001360         UNTIL WS-AT-EOF                                                  
001370         OR WS-PROD-COUNT = WS-MAX-PROD.                                  
001380     CLOSE PROD-FILE.                                                     
001390     SET WS-TABLE-LOADED TO TRUE.                                         
001400 0200-LOAD-TABLE-EXIT.                                                    
001410     EXIT.                                                                
001420                                                                          
001430 0210-READ-ONE.                                                           
001440     READ PROD-FILE                                                       
001450         AT END                                                           
001460             SET WS-AT-EOF TO TRUE                                        
001470             GO TO 0210-READ-ONE-EXIT.                                    
001480     ADD 1 TO WS-PROD-COUNT.                                              
001490     MOVE PROD-SKU OF PROD-FILE-REC                                       
001500                 TO WS-PROD-SKU (WS-PROD-COUNT).                          
001510     MOVE PROD-ID OF PROD-FILE-REC                                        
001520                 TO WS-PROD-ID (WS-PROD-COUNT).                           
001530     MOVE PROD-NAME OF PROD-FILE-REC                                      
001540                 TO WS-PROD-NAME (WS-PROD-COUNT).                         
001550     MOVE PROD-PRICE OF PROD-FILE-REC                                     
001560                 TO WS-PROD-PRICE (WS-PROD-COUNT).                        
001570 0210-READ-ONE-EXIT.                                                      
001580     EXIT.                                                                
001590                                                                          
001600 0300-FIND-PRODUCT.                                                       
001610     MOVE "N" TO WS-FOUND-SW.                                             
001620     IF WS-PROD-COUNT = ZERO                                              
001630         GO TO 0300-FIND-PRODUCT-EXIT.                                    
001640     SEARCH ALL WS-PROD-ENT                                               
001650         AT END                                                           
001660             MOVE "N" TO WS-FOUND-SW                                      
001670         WHEN WS-PROD-SKU (WS-PROD-IX) =                                  
001680                 ORD-ITEM-SKU (WS-SUB) OF LK-ORDER-REC                    
001690             MOVE "Y" TO WS-FOUND-SW.                                     
001700 0300-FIND-PRODUCT-EXIT.                                                  
001710     EXIT.                                                                
001720                                                                          
001730 0400-PRICE-ITEM.                                                         
001740     PERFORM 0300-FIND-PRODUCT THRU 0300-FIND-PRODUCT-EXIT.               
001750     IF WS-PROD-FOUND                                                     
001760         MOVE WS-PROD-ID (WS-PROD-IX)                                     
001770                 TO ORD-ITEM-ID (WS-SUB) OF LK-ORDER-REC                  
001780         MOVE WS-PROD-NAME (WS-PROD-IX)                                   
001790                 TO ORD-ITEM-NAME (WS-SUB) OF LK-ORDER-REC                
001800         MOVE WS-PROD-PRICE (WS-PROD-IX)                                  
001810                 TO ORD-ITEM-PRICE (WS-SUB) OF LK-ORDER-REC               
001820         COMPUTE WS-LINE-EXT ROUNDED =                                    
001830                 ORD-ITEM-PRICE (WS-SUB) OF LK-ORDER-REC *                
001840                 ORD-ITEM-QTY (WS-SUB) OF LK-ORDER-REC                    
001850     ELSE                                                                 
001860         MOVE SPACES TO ORD-ITEM-ID (WS-SUB) OF LK-ORDER-REC              
001870         MOVE SPACES TO ORD-ITEM-NAME (WS-SUB) OF LK-ORDER-REC            
001880         MOVE ZERO TO ORD-ITEM-PRICE (WS-SUB) OF LK-ORDER-REC             
001890         MOVE ZERO TO WS-LINE-EXT.                                        
001900     COMPUTE ORD-PAYMENT-AMOUNT OF LK-ORDER-REC ROUNDED =                 
001910             ORD-PAYMENT-AMOUNT OF LK-ORDER-REC + WS-LINE-EXT.            
001920 0400-PRICE-ITEM-EXIT.                                                    
001930     EXIT.                                                                
