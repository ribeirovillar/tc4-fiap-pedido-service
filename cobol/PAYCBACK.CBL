000010* ************************************************************            
000020* PROGRAM  : PAYCBACK                                                     
000030* THE PAYMENT-CALLBACK                                                    
000040* CONTROL-BREAK.  READS THE CURRENT PAYMENT STATUS FOR A                  
000050* PAYMENT-ID OFF THE PAYMSTAT FEED, FINDS THE MATCHING ORDER              
000060* (ORDGTWY FUNCTION "FBP"), AND BREAKS ON ORD-STATUS: AN                  
000070* ORDER NOT ABERTO IS REJECTED OUTRIGHT.  A FAILED PAYMENT                
000080* RETURNS STOCK (STOCKRET) AND CLOSES THE ORDER                           
000090* FECHADO_SEM_CREDITO; ANY OTHER RETRIEVED STATUS CLOSES IT               
000100* FECHADO_COM_SUCESSO.  EITHER WAY THE ORDER IS REWRITTEN                 
000110* ONCE VIA ORDGTWY FUNCTION "REW".  THIS IS THE CONTROL-BREAK             
000120* STEP A REPORTING PASS WOULD TALLY ABERTO VS. THE FECHADO_*/             
000130* CANCELADO TERMINAL CODES FOR THE DISPOSITION COUNT.                     
000140* ************************************************************            
000150 IDENTIFICATION DIVISION.                                                 
000160 PROGRAM-ID.    PAYCBACK.                                                 
000170 AUTHOR.        J K LEMON.                                                
000180 INSTALLATION.  DATA PROCESSING CENTER.                                   
000190 DATE-WRITTEN.  1987-08-10.                                               
000200 DATE-COMPILED. 1987-08-10.                                               
000210 SECURITY.      UNCLASSIFIED.                                             
000220* ************************************************************            
000230* CHANGE LOG                                                              
000240* DATE        BY   REQUEST   DESCRIPTION                                  
000250* ----------  ---  --------  ---------------------------------            
000260* 1987-08-10  JKL  4410      ORIGINAL PROGRAM                             
000270* 1991-04-02  RPB  4496      ADDED ABERTO PRECONDITION CHECK,             
000280*                            REJECT CALLBACK IF NOT ABERTO                
000290* 1995-10-17  JKL  4533      SWITCHED ORDER LOOKUP TO ORDGTWY             
000300*                            FUNCTION FBP, AWAY FROM OWN I/O              
000310* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000320* 2003-02-18  TMH  4588      RAISED TABLE SIZE TO WS-MAX-PAYM             
000330* 2003-11-04  TMH  4601      ADDED MISSING MOVE OF LK-PAYMENT-ID          
000340*                            TO ORD-PAYMENT-ID BEFORE THE FBP             
000350*                            LOOKUP -- CALLBACK WAS MATCHING ON           
000360*                            A BLANK KEY AND NEVER FINDING THE            
000370*                            ORDER.  ALSO ADDED PAGMAIN AS THE            
000380*                            DRIVER THAT ACTUALLY CALLS THIS              
000390*                            PROGRAM AGAINST THE PAYMSTAT FEED.           
000400* ************************************************************            
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER.  IBM-4381.                                              
000440 OBJECT-COMPUTER.  IBM-4381.                                              
000450     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000460                        UPSI-0 ON STATUS IS PAYCBACK-TRACE-ON.            
000470                                                                          
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500         SELECT PAYM-FILE ASSIGN "PAYMSTAT"                               
000510             ORGANIZATION SEQUENTIAL                                      
000520             ACCESS SEQUENTIAL                                            
000530             FILE STATUS IS FILE-STATUS.                                  
000540                                                                          
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570     FD  PAYM-FILE                                                        
000580         LABEL RECORDS ARE STANDARD                                       
000590         RECORD CONTAINS 60 CHARACTERS.                                   
000600     01  PAYM-FILE-REC.                                                   
000610         COPY PAYMREC.                                                    
000620                                                                          
000630 WORKING-STORAGE SECTION.                                                 
000640* ************************************************************            
000650* RETURN-CODE CONSTANTS -- SAME VOCABULARY AS ORDGTWY                     
000660* ************************************************************            
000670     77  GTWY-SUCCESS            PIC S9(4) COMP-5 VALUE 0.                
000680     77  GTWY-NOT-FOUND          PIC S9(4) COMP-5 VALUE 1.                
000690     77  GTWY-ERROR              PIC S9(4) COMP-5 VALUE 2.                
000700     77  PC-OK                   PIC S9(4) COMP-5 VALUE 0.                
000710     77  PC-NOT-FOUND            PIC S9(4) COMP-5 VALUE 1.                
000720     77  PC-INVALID-STATUS       PIC S9(4) COMP-5 VALUE 2.                
000730     01  WS-GTWY-FUNCTION        PIC X(03).                               
000740     01  WS-GTWY-FN-PARTS REDEFINES WS-GTWY-FUNCTION.                     
000750         05  WS-GTWY-FN-1CH      PIC X(01).                               
000760         05  WS-GTWY-FN-REST     PIC X(02).                               
000770     01  WS-GTWY-RETURN          PIC S9(4) COMP-5.                        
000780     01  WS-GTWY-RETURN-PARTS REDEFINES WS-GTWY-RETURN.                   
000790         05  FILLER              PIC X(02) COMP-5.                        
000800     01  WS-RETURN-RC            PIC S9(4) COMP-5.                        
000810     01  LOGMSG.                                                          
000820         05  FILLER              PIC X(10) VALUE                          
000830                     "PAYCBACK >".                                        
000840         05  LOGMSG-TEXT         PIC X(50).                               
000850     01  LOGMSG-ERR.                                                      
000860         05  FILLER              PIC X(14) VALUE                          
000870                     "PAYCBACK ERR>".                                     
000880         05  LOG-ERR-TEXT        PIC X(46).                               
000890     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
000900         05  FILLER              PIC X(60).                               
000910* ************************************************************            
000920* PAYMENT-STATUS TABLE -- LOADED ONCE FROM PAYMSTAT AT START              
000930* ************************************************************            
000940     77  WS-MAX-PAYM              PIC S9(4) COMP-5 VALUE 500.             
000950     77  WS-PAYM-COUNT            PIC S9(4) COMP-5 VALUE ZERO.            
000960     01  WS-TABLE-LOADED-SW       PIC X(01) VALUE "N".                    
000970         88  WS-TABLE-LOADED          VALUE "Y".                          
000980     01  WS-EOF-SW               PIC X(01) VALUE "N".                     
000990         88  WS-AT-EOF               VALUE "Y".                           
001000     01  WS-FOUND-SW             PIC X(01) VALUE "N".                     
001010         88  WS-PAYM-FOUND           VALUE "Y".                           
001020     01  WS-PAYM-TABLE.                                                   
001030         05  WS-PAYM-ENT OCCURS 1 TO 500 TIMES                            
001040                  DEPENDING ON WS-PAYM-COUNT                              
001050                  INDEXED BY WS-PAYM-IX.                                  
001060             10  WS-PAYM-ID          PIC X(36).                           
001070             10  WS-PAYM-STATUS      PIC X(20).                           
001080     01  WS-PAYM-TABLE-EDIT REDEFINES WS-PAYM-TABLE.                      
001090         05  FILLER OCCURS 500 TIMES PIC X(56).                           
001100                                                                          
001110 LINKAGE SECTION.                                                         
001120     01  LK-PAYMENT-ID            PIC X(36).                              
001130     01  LK-CALLBACK-RC           PIC S9(4) COMP-5.                       
001140     01  LK-ORDER-REC.                                                    
001150         COPY ORDREC.                                                     
001160                                                                          
001170 PROCEDURE DIVISION USING LK-PAYMENT-ID                                   
001180                          LK-CALLBACK-RC                                  
001190                          LK-ORDER-REC.                                   
001200 0100-PAYCBACK-MAIN.                                                      
001210     MOVE PC-OK TO LK-CALLBACK-RC.                                        
001220     IF NOT WS-TABLE-LOADED                                               
001230         PERFORM 0200-LOAD-PAYM-TABLE                                     
001240             THRU 0200-LOAD-PAYM-TABLE-EXIT                               
001250         SET WS-TABLE-LOADED TO TRUE.                                     
001260     MOVE LK-PAYMENT-ID TO ORD-PAYMENT-ID OF LK-ORDER-REC.                
001270     MOVE "FBP" TO WS-GTWY-FUNCTION.                                      
001280     CALL "ORDGTWY" USING WS-GTWY-FUNCTION WS-GTWY-RETURN                 
001290                          LK-ORDER-REC.                                   
001300     IF WS-GTWY-RETURN NOT = GTWY-SUCCESS                                 
001310         MOVE "No order found for payment id" TO LOG-ERR-TEXT             
001320         DISPLAY LOGMSG-ERR                                               
001330         MOVE PC-NOT-FOUND TO LK-CALLBACK-RC                              
001340         GO TO 0100-MAIN-EXIT.                                            
001350     IF NOT ORD-ABERTO OF LK-ORDER-REC                                    
001360         MOVE "Order not valid for payment processing"                    
001370                 TO LOG-ERR-TEXT                                          
001380         DISPLAY LOGMSG-ERR                                               
001390         MOVE PC-INVALID-STATUS TO LK-CALLBACK-RC                         
001400         GO TO 0100-MAIN-EXIT.                                            
001410     PERFORM 0300-FIND-PAYM-STATUS                                        
001420         THRU 0300-FIND-PAYM-STATUS-EXIT.                                 
001430     IF NOT WS-PAYM-FOUND                                                 
001440         MOVE "No payment status on file" TO LOG-ERR-TEXT                 
001450         DISPLAY LOGMSG-ERR                                               
001460         MOVE PC-NOT-FOUND TO LK-CALLBACK-RC                              
001470         GO TO 0100-MAIN-EXIT.                                            
001480     IF WS-PAYM-STATUS (WS-PAYM-IX) = "FAILED"                            
001490         PERFORM 0400-RETURN-ORDER-STOCK                                  
001500             THRU 0400-RETURN-ORDER-STOCK-EXIT                            
001510         MOVE "FAILED" TO ORD-PAYMENT-STATUS OF LK-ORDER-REC              
001520         SET ORD-FECH-SEM-CREDITO OF LK-ORDER-REC TO TRUE                 
001530         MOVE "Payment failed, stock returned" TO LOGMSG-TEXT             
001540     ELSE                                                                 
001550         MOVE WS-PAYM-STATUS (WS-PAYM-IX)                                 
001560                 TO ORD-PAYMENT-STATUS OF LK-ORDER-REC                    
001570         SET ORD-FECH-COM-SUCESSO OF LK-ORDER-REC TO TRUE                 
001580         MOVE "Payment resolved, order closed" TO LOGMSG-TEXT.            
001590     DISPLAY LOGMSG.                                                      
001600     MOVE "REW" TO WS-GTWY-FUNCTION.                                      
001610     CALL "ORDGTWY" USING WS-GTWY-FUNCTION WS-GTWY-RETURN                 
001620                          LK-ORDER-REC.                                   
001630 0100-MAIN-EXIT.                                                          
001640     GOBACK.                                                              
001650                                                                          
001660 0200-LOAD-PAYM-TABLE.                                                    
001670     MOVE "N" TO WS-EOF-SW.                                               
001680     MOVE ZERO TO WS-PAYM-COUNT.                                          
001690     OPEN INPUT PAYM-FILE.                                                
001700     PERFORM 0210-READ-ONE THRU 0210-READ-ONE-EXIT                        
001710         UNTIL WS-AT-EOF                                                  
001720         OR WS-PAYM-COUNT = WS-MAX-PAYM.                                  
001730     CLOSE PAYM-FILE.                                                     
001740 0200-LOAD-PAYM-TABLE-EXIT.                                               
001750     EXIT.                                                                
001760                                                                          
001770 0210-READ-ONE.                                                           
001780     READ PAYM-FILE                                                       
001790         AT END                                                           
001800             SET WS-AT-EOF TO TRUE                                        
001810             GO TO 0210-READ-ONE-EXIT.                                    
001820     ADD 1 TO WS-PAYM-COUNT.                                              
001830     MOVE PAYM-ID OF PAYM-FILE-REC                                        
001840             TO WS-PAYM-ID (WS-PAYM-COUNT).                               
001850     MOVE PAYM-STATUS OF PAYM-FILE-REC                                    
001860             TO WS-PAYM-STATUS (WS-PAYM-COUNT).                           
001870 0210-READ-ONE-EXIT.                                                      
001880     EXIT.                                                                
001890                                                                          
001900 0300-FIND-PAYM-STATUS.                                                   
001910     SET WS-FOUND-SW TO FALSE.                                            
001920     SEARCH WS-PAYM-ENT                                                   
001930         AT END                                                           
001940             NEXT SENTENCE                                                
001950         WHEN WS-PAYM-ID (WS-PAYM-IX) =                                   
001960                      LK-PAYMENT-ID                                       
001970             SET WS-PAYM-FOUND TO TRUE.                                   
001980 0300-FIND-PAYM-STATUS-EXIT.                                              
001990     EXIT.                                                                
002000                                                                          
002010 0400-RETURN-ORDER-STOCK.                                                 
002020     CALL "STOCKRET" USING LK-ORDER-REC WS-RETURN-RC.                     
002030 0400-RETURN-ORDER-STOCK-EXIT.                                            
002040     EXIT.                                                                
