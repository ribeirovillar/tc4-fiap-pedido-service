000100* ************************************************************            
000110* PROGRAM  : VALIDORD                                                     
000120* VALIDATES AN INBOUND PEDIDO (ORDER) RECORD BEFORE IT IS                 
000130* ACCEPTED INTO THE BATCH -- REJECTS ON THE FIRST MISSING                 
000140* MANDATORY FIELD, IN THE ORDER LISTED BELOW.  NO FILES ARE               
000150* OPENED BY THIS PROGRAM -- IT WORKS ON THE CALLER-SUPPLIED               
000160* RECORD ONLY.                                                            
000170* ************************************************************            
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    VALIDORD.                                                 
000200 AUTHOR.        R P BRANNIGAN.                                            
000210 INSTALLATION.  DATA PROCESSING CENTER.                                   
000220 DATE-WRITTEN.  1987-06-18.                                               
000230 DATE-COMPILED. 1987-06-18.                                               
000240 SECURITY.      UNCLASSIFIED.                                             
000250* ************************************************************            
000260* CHANGE LOG                                                              
000270* DATE        BY   REQUEST   DESCRIPTION                                  
000280* ----------  ---  --------  ---------------------------------            
000290* 1987-06-18  RPB  4401      ORIGINAL PROGRAM                             
000300* 1991-09-30  RPB  4512      ADDED CHECK 4/5 FOR BLANK SKU AND            
000310*                            MISSING QTY ON LINE ITEMS                    
000320* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS TESTED,          
000330*                            NO CHANGE REQUIRED                           
000340* 2003-02-18  TMH  4588      CAPPED ITEM SCAN AT ORD-ITEM-COUNT   CR4588  
000350*                            TO MATCH THE 10-LINE TABLE LIMIT     CR4588  
000360* ************************************************************            
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SOURCE-COMPUTER.  IBM-4381.                                              
000400 OBJECT-COMPUTER.  IBM-4381.                                              
000410     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000420                        UPSI-0 ON STATUS IS VALIDORD-TRACE-ON.            
000430                                                                          
000440 DATA DIVISION.                                                           
000450 WORKING-STORAGE SECTION.                                                 
000460* ************************************************************            
000470* RETURN-CODE CONSTANTS -- SAME SHAPE AS THE REC-FOUND/                   
000480* ************************************************************            
000490* REC-NOT-FOUND CONSTANTS USED THROUGHOUT THIS SYSTEM                     
000500     77  VO-ACCEPT               PIC S9(9) COMP-5 VALUE ZERO.             
000510     77  VO-REJECT               PIC S9(9) COMP-5 VALUE 1.                
000520     77  WS-SUB                  PIC S9(4) COMP-5 VALUE ZERO.             
000530     01  LOGMSG.                                                          
000540         05  FILLER              PIC X(11) VALUE                          
000550                     'VALIDORD=>'.                                        
000560         05  LOGMSG-TEXT         PIC X(50).                               
000570     01  LOGMSG-REDEF REDEFINES LOGMSG.                                   
000580         05  FILLER              PIC X(11).                               
000590         05  LOGMSG-TEXT-NUM     PIC X(04).                               
000600         05  FILLER              PIC X(46).                               
000610     01  WS-REASON-TABLE.                                                 
000620         05  FILLER  PIC X(20) VALUE "NO-ORDER-RECORD     ".              
000630         05  FILLER  PIC X(20) VALUE "NO-ORDER-ID         ".              
000640         05  FILLER  PIC X(20) VALUE "NO-ITEMS            ".              
000650         05  FILLER  PIC X(20) VALUE "BLANK-ITEM-SKU      ".              
000660         05  FILLER  PIC X(20) VALUE "MISSING-ITEM-QTY    ".              
000670         05  FILLER  PIC X(20) VALUE "NO-CUSTOMER-ID      ".              
000680         05  FILLER  PIC X(20) VALUE "NO-CARD-NUMBER      ".              
000690     01  WS-SUB-DISPLAY          PIC 9(04).                               
000700     01  WS-SUB-DISPLAY-EDIT REDEFINES WS-SUB-DISPLAY.                    
000710         05  FILLER              PIC X(04).                               
000720     01  WS-REASON-RTAB REDEFINES WS-REASON-TABLE.                        
000730         05  WS-REASON-ENT OCCURS 7 TIMES PIC X(20).                      
000740                                                                          
000750 LINKAGE SECTION.                                                         
000760     01  LK-ORDER-REC.                                                    
000770         COPY ORDREC.                                                     
000780     01  LK-VALID-RC             PIC S9(9) COMP-5.                        
000790     01  LK-VALID-REASON         PIC X(20).                               
000800                                                                          
000810 PROCEDURE DIVISION USING LK-ORDER-REC                                    
000820                          LK-VALID-RC                                     
000830                          LK-VALID-REASON.                                
000840 0100-VALIDATE-ORDER.                                                     
000850     MOVE VO-ACCEPT TO LK-VALID-RC.                                       
000860     MOVE SPACES TO LK-VALID-REASON.                                      
000870* CHECK 1 -- ORDER RECORD ITSELF MUST BE PRESENT                          
000880     IF LK-ORDER-REC = SPACES OR LOW-VALUES                               
000890         MOVE WS-REASON-ENT (1) TO LK-VALID-REASON                        
000900         GO TO 0100-REJECT.                                               
000910* CHECK 2 -- ORDER-ID MUST BE PRESENT                                     
000920     IF ORD-ID OF LK-ORDER-REC = SPACES                                   
000930         MOVE WS-REASON-ENT (2) TO LK-VALID-REASON                        
000940         GO TO 0100-REJECT.                                               
000950* CHECK 3 -- ITEMS TABLE MUST BE NON-EMPTY                                
000960     IF ORD-ITEM-COUNT OF LK-ORDER-REC NOT GREATER THAN ZERO              
000970         MOVE WS-REASON-ENT (3) TO LK-VALID-REASON                        
000980         GO TO 0100-REJECT.                                               
000990* CHECK 4 -- EVERY ITEM SKU MUST BE NON-BLANK                             
001000     PERFORM 0200-CHECK-SKU THRU 0200-CHECK-SKU-EXIT                      
001010         VARYING WS-SUB FROM 1 BY 1                                       
001020         UNTIL WS-SUB > ORD-ITEM-COUNT OF LK-ORDER-REC.                   
001030     IF LK-VALID-RC = VO-REJECT                                           
001040         GO TO 0100-VALIDATE-EXIT.                                        
001050* CHECK 5 -- EVERY ITEM QTY MUST BE PRESENT (NOT NEGATIVE --              
001060* A NEGATIVE QTY IS THE CALLERS SENTINEL FOR "NOT SENT")                  
001070     PERFORM 0300-CHECK-QTY THRU 0300-CHECK-QTY-EXIT                      
001080         VARYING WS-SUB FROM 1 BY 1                                       
001090         UNTIL WS-SUB > ORD-ITEM-COUNT OF LK-ORDER-REC.                   
001100     IF LK-VALID-RC = VO-REJECT                                           
001110         GO TO 0100-VALIDATE-EXIT.                                        
001120* CHECK 6 -- CUSTOMER-ID MUST BE PRESENT                                  
001130     IF ORD-CUSTOMER-ID OF LK-ORDER-REC = SPACES                          
001140         MOVE WS-REASON-ENT (6) TO LK-VALID-REASON                        
001150         GO TO 0100-REJECT.                                               
001160* CHECK 7 -- CARD-NUMBER MUST BE NON-BLANK                                
001170     IF ORD-CARD-NUMBER OF LK-ORDER-REC = SPACES                          
001180         MOVE WS-REASON-ENT (7) TO LK-VALID-REASON                        
001190         GO TO 0100-REJECT.                                               
001200     GO TO 0100-VALIDATE-EXIT.                                            
001210 0100-REJECT.                                                             
001220     MOVE VO-REJECT TO LK-VALID-RC.                                       
001230     MOVE LK-VALID-REASON TO LOGMSG-TEXT.                                 
001240     DISPLAY LOGMSG.                                                      
001250 0100-VALIDATE-EXIT.                                                      
001260     EXIT.                                                                
001270 0100-MAIN-EXIT.                                                          
001280     GOBACK.                                                              
001290                                                                          
001300 0200-CHECK-SKU.                                                          
001310     IF ORD-ITEM-SKU (WS-SUB) OF LK-ORDER-REC = SPACES                    
001320         MOVE VO-REJECT TO LK-VALID-RC                                    
001330         MOVE WS-REASON-ENT (4) TO LK-VALID-REASON.                       
001340 0200-CHECK-SKU-EXIT.                                                     
001350     EXIT.                                                                
001360                                                                          
001370 0300-CHECK-QTY.                                                          
001380     IF ORD-ITEM-QTY (WS-SUB) OF LK-ORDER-REC < ZERO                      
001390         MOVE VO-REJECT TO LK-VALID-RC                                    
001400         MOVE WS-REASON-ENT (5) TO LK-VALID-REASON.                       
001410 0300-CHECK-QTY-EXIT.                                                     
001420     EXIT.                                                                
