000100* ************************************************************            
000200* PROGRAM  : PEDMAIN                                                      
000300* THE PER-ORDER BATCH DRIVER.  READS                                      
000400* ONE INBOUND PEDIDO (ORDER) RECORD PER LINE OFF THE ORDRIN               
000500* QUEUE FILE AND, FOR EACH, DRIVES: VALIDORD (REJECT ON                   
000600* FIRST BAD FIELD) - CREATORD (FIRST-TIME INSERT) - LOADCUST              
000700* AND LOADPROD (ENRICHMENT) - STOCKDED (RESERVE STOCK AT                  
000800* ORDER-PLACEMENT TIME -- PER REQ 4521 BELOW, DP STANDARDS                
000900* DID NOT PIN DOWN WHERE STOCK COMES OUT OF, SO THIS SHOP                 
001000* DECIDED IT HERE, BEFORE THE REWRITE) - UPDATORD (REWRITE                
001100* WITH COMPUTED TOTAL) - INITPAY (SUBMIT FOR PAYMENT).  THE               
001200* PAYMENT RESULT ITSELF COMES BACK LATER ON A SEPARATE RUN                
001300* OF PAGMAIN/PAYCBACK AGAINST THE PAYMSTAT FEED, NOT HERE --              
001400* FECHADO_* CONTROL TOTALS BELOW WILL NORMALLY BE ZERO OUT                
001500* OF THIS PROGRAM; THEY ARE CARRIED HERE ONLY BECAUSE THIS                
001600* IS THE END-OF-JOB DISPLAY POINT FOR THE RUN.  CONTROL                   
001700* TOTALS ARE AN OPERATIONS-DESK CONVENIENCE PER REQ 4534,                 
001800* NOT A FIGURE THE ON-LINE SYSTEM ITSELF EVER PRODUCED.                   
001900* ************************************************************            
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.    PEDMAIN.                                                  
002200 AUTHOR.        R P BRANNIGAN.                                            
002300 INSTALLATION.  DATA PROCESSING CENTER.                                   
002400 DATE-WRITTEN.  1987-05-20.                                               
002500 DATE-COMPILED. 1987-05-20.                                               
002600 SECURITY.      UNCLASSIFIED.                                             
002700* ************************************************************            
002800* CHANGE LOG                                                              
002900* DATE        BY   REQUEST   DESCRIPTION                                  
003000* ----------  ---  --------  ---------------------------------            
003100* 1987-05-20  RPB  4400      ORIGINAL PROGRAM                             
003200* 1991-11-08  RPB  4521      STOCK NOW RESERVED HERE, BEFORE              
003300*                            THE UPDATORD REWRITE STEP                    
003400* 1995-10-17  JKL  4534      ADDED END-OF-RUN CONTROL TOTALS              
003500* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
003600* 2003-02-18  TMH  4588      RAISED LOG TEXT FIELD, MINOR                 
003700* 2003-11-04  TMH  4601      END OF JOB NOW CALLS STOKGTWY WITH           
003800*                            "EOJ" SO DED/RET POSTINGS MADE               
003900*                            DURING THE RUN ACTUALLY SPILL                
004000*                            BACK TO STOCKMST ON DISK                     
004100* 2003-12-02  TMH  4612      REWRITES THE ORDER AGAIN AFTER               
004200*                            INITPAY SO THE ASSIGNED PAYMENT-ID/          
004300*                            PAYMENT-STATUS ACTUALLY PERSIST --           
004400*                            PAGMAIN/PAYCBACK COULD NEVER FIND            
004500*                            THE ORDER BY PAYMENT-ID UNTIL NOW            
004600* ************************************************************            
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-4381.                                              
005000 OBJECT-COMPUTER.  IBM-4381.                                              
005100     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
005200                        UPSI-0 ON STATUS IS PEDMAIN-TRACE-ON.             
005300                                                                          
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600         SELECT ORDIN-FILE ASSIGN "ORDRIN"                                
005700             ORGANIZATION LINE SEQUENTIAL                                 
005800             FILE STATUS IS FILE-STATUS.                                  
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200     FD  ORDIN-FILE                                                       
006300         LABEL RECORDS ARE STANDARD.                                      
006400     01  ORDIN-FILE-REC.                                                  
006500         COPY ORDREC.                                                     
006600                                                                          
006700 WORKING-STORAGE SECTION.                                                 
006800* ************************************************************            
006900* RETURN-CODE CONSTANTS -- SAME VOCABULARY AS THE GATEWAYS                
007000* ************************************************************            
007100     77  VO-ACCEPT               PIC S9(9) COMP-5 VALUE ZERO.             
007200     77  VO-REJECT               PIC S9(9) COMP-5 VALUE 1.                
007300     77  CO-OK                   PIC S9(9) COMP-5 VALUE ZERO.             
007400     77  UO-OK                   PIC S9(9) COMP-5 VALUE ZERO.             
007500     77  PAY-OK                   PIC S9(4) COMP-5 VALUE 0.               
007600     77  DED-OK                   PIC S9(4) COMP-5 VALUE 0.               
007700     77  DED-SHORT                PIC S9(4) COMP-5 VALUE 4.               
007800                                                                          
007900     01  WS-EOF-SW               PIC X(01) VALUE "N".                     
008000         88  WS-AT-EOF               VALUE "Y".                           
008100     01  WS-ORDER-REC.                                                    
008200         COPY ORDREC.                                                     
008300     01  LK-VALID-RC             PIC S9(9) COMP-5.                        
008400     01  LK-VALID-REASON         PIC X(20).                               
008500     01  LK-CREATE-RC            PIC S9(9) COMP-5.                        
008600     01  LK-UPDATE-RC            PIC S9(9) COMP-5.                        
008700     01  LK-DEDUCT-RC            PIC S9(4) COMP-5.                        
008800     01  LK-PAYMENT-RC           PIC S9(4) COMP-5.                        
008900    01  WS-EOJ-FUNCTION         PIC X(03).                                
009000    01  WS-EOJ-SKU              PIC X(20).                                
009100    01  WS-EOJ-QTY              PIC S9(5) COMP-3.                         
009200    01  WS-EOJ-RETURN           PIC S9(4) COMP-5.                         
009300     01  WS-MODE-LOAD            PIC X(01) VALUE "L".                     
009400     01  LK-ENRICH-RC            PIC S9(9) COMP-5.                        
009500     01  LOGMSG.                                                          
009600         05  FILLER              PIC X(09) VALUE                          
009700                     "PEDMAIN >".                                         
009800         05  LOGMSG-TEXT         PIC X(50).                               
009900     01  LOGMSG-ERR.                                                      
010000         05  FILLER              PIC X(13) VALUE                          
010100                     "PEDMAIN ERR>".                                      
010200         05  LOG-ERR-TEXT        PIC X(47).                               
010300     01  LOGMSG-ERR-EDIT REDEFINES LOGMSG-ERR.                            
010400         05  FILLER              PIC X(60).                               
010500* ************************************************************            
010600* END-OF-RUN CONTROL TOTALS -- OPERATIONAL CONVENIENCE ONLY               
010700* ************************************************************            
010800     01  WS-CT-READ               PIC S9(7) COMP-3 VALUE ZERO.            
010900     01  WS-CT-REJECTED           PIC S9(7) COMP-3 VALUE ZERO.            
011000     01  WS-CT-PROCESSED          PIC S9(7) COMP-3 VALUE ZERO.            
011100     01  WS-CT-CLOSED-SUCESSO     PIC S9(7) COMP-3 VALUE ZERO.            
011200     01  WS-CT-CLOSED-SEM-CRED    PIC S9(7) COMP-3 VALUE ZERO.            
011300     01  WS-CT-AMOUNT-POSTED      PIC S9(9)V99 COMP-3 VALUE ZERO.         
011400     01  WS-CT-AMOUNT-EDIT REDEFINES WS-CT-AMOUNT-POSTED.                 
011500         05  FILLER              PIC X(06) COMP-3.                        
011600     01  WS-TOTALS-LINE.                                                  
011700         05  FILLER              PIC X(20) VALUE                          
011800                     "ORDERS READ........ ".                              
011900         05  WS-TOT-DISP         PIC ZZZZ,ZZ9.                            
012000     01  WS-TOTALS-LINE-EDIT REDEFINES WS-TOTALS-LINE.                    
012100         05  FILLER              PIC X(28).                               
012200                                                                          
012300 PROCEDURE DIVISION.                                                      
012400 0100-PEDMAIN-MAIN.                                                       
012500     OPEN INPUT ORDIN-FILE.                                               
012600     PERFORM 0200-READ-ORDER THRU 0200-READ-ORDER-EXIT.                   
012700     PERFORM 0300-PROCESS-ORDER THRU 0300-PROCESS-ORDER-EXIT              
012800         UNTIL WS-AT-EOF.                                                 
012900     CLOSE ORDIN-FILE.                                                    
013000     PERFORM 0900-END-OF-JOB THRU 0900-END-OF-JOB-EXIT.                   
013100     STOP RUN.                                                            
013200                                                                          
013300 0200-READ-ORDER.                                                         
013400     READ ORDIN-FILE INTO WS-ORDER-REC                                    
013500         AT END                                                           
013600             SET WS-AT-EOF TO TRUE                                        
013700             GO TO 0200-READ-ORDER-EXIT.                                  
013800     ADD 1 TO WS-CT-READ.                                                 
013900 0200-READ-ORDER-EXIT.                                                    
014000     EXIT.                                                                
014100                                                                          
014200 0300-PROCESS-ORDER.                                                      
014300     CALL "VALIDORD" USING WS-ORDER-REC                                   
014400                           LK-VALID-RC                                    
014500                           LK-VALID-REASON.                               
014600     IF LK-VALID-RC = VO-REJECT                                           
014700         ADD 1 TO WS-CT-REJECTED                                          
014800         MOVE LK-VALID-REASON TO LOG-ERR-TEXT                             
014900         DISPLAY LOGMSG-ERR                                               
015000         PERFORM 0200-READ-ORDER THRU 0200-READ-ORDER-EXIT                
015100         GO TO 0300-PROCESS-ORDER-EXIT.                                   
015200     CALL "CREATORD" USING WS-ORDER-REC LK-CREATE-RC.                     
015300     IF LK-CREATE-RC NOT = CO-OK                                          
015400         ADD 1 TO WS-CT-REJECTED                                          
015500         MOVE "CREATORD rejected the order" TO LOG-ERR-TEXT               
015600         DISPLAY LOGMSG-ERR                                               
015700         PERFORM 0200-READ-ORDER THRU 0200-READ-ORDER-EXIT                
015800         GO TO 0300-PROCESS-ORDER-EXIT.                                   
015900     MOVE "L" TO WS-MODE-LOAD.                                            
016000     CALL "LOADCUST" USING WS-ORDER-REC                                   
016100                           WS-MODE-LOAD                                   
016200                           LK-ENRICH-RC.                                  
016300     CALL "LOADPROD" USING WS-ORDER-REC.                                  
016400* STOCK IS RESERVED HERE, BEFORE THE REWRITE -- SEE                       
016500* REQ 4521 IN THE CHANGE LOG ABOVE                                        
016600     CALL "STOCKDED" USING WS-ORDER-REC LK-DEDUCT-RC.                     
016700     IF LK-DEDUCT-RC = DED-SHORT                                          
016800         MOVE "Insufficient stock on one or more items"                   
016900                 TO LOG-ERR-TEXT                                          
017000         DISPLAY LOGMSG-ERR.                                              
017100     CALL "UPDATORD" USING WS-ORDER-REC LK-UPDATE-RC.                     
017200     IF LK-UPDATE-RC NOT = UO-OK                                          
017300         MOVE "UPDATORD rejected the rewrite" TO LOG-ERR-TEXT             
017400         DISPLAY LOGMSG-ERR                                               
017500         PERFORM 0200-READ-ORDER THRU 0200-READ-ORDER-EXIT                
017600         GO TO 0300-PROCESS-ORDER-EXIT.                                   
017700     CALL "INITPAY" USING WS-ORDER-REC LK-PAYMENT-RC.                     
017800* PEDIDO-ID ASSIGNED A PAYMENT-ID/PAYMENT-STATUS ABOVE -- REWRITE         
017900* AGAIN SO THE ORDER FILE AND ORDGTWY'S INDEX CARRY THE REAL              
018000* PAYMENT-ID, NOT THE BLANK ONE WRITTEN BY THE FIRST REWRITE.             
018100* SEE REQ 4612 BELOW.                                                     
018200     CALL "UPDATORD" USING WS-ORDER-REC LK-UPDATE-RC.                     
018300     IF LK-UPDATE-RC NOT = UO-OK                                          
018400         MOVE "UPDATORD rejected the payment rewrite"                     
018500                 TO LOG-ERR-TEXT                                          
018600         DISPLAY LOGMSG-ERR.                                              
018700     ADD 1 TO WS-CT-PROCESSED.                                            
018800     PERFORM 0400-TALLY-STATUS THRU 0400-TALLY-STATUS-EXIT.               
018900     MOVE "Order processed" TO LOGMSG-TEXT.                               
019000     DISPLAY LOGMSG.                                                      
019100     PERFORM 0200-READ-ORDER THRU 0200-READ-ORDER-EXIT.                   
019200 0300-PROCESS-ORDER-EXIT.                                                 
019300     EXIT.                                                                
019400                                                                          
019500 0400-TALLY-STATUS.                                                       
019600     IF ORD-FECH-COM-SUCESSO OF WS-ORDER-REC                              
019700         ADD 1 TO WS-CT-CLOSED-SUCESSO                                    
019800         ADD ORD-PAYMENT-AMOUNT OF WS-ORDER-REC                           
019900                 TO WS-CT-AMOUNT-POSTED                                   
020000     ELSE                                                                 
020100         IF ORD-FECH-SEM-CREDITO OF WS-ORDER-REC                          
020200             ADD 1 TO WS-CT-CLOSED-SEM-CRED.                              
020300 0400-TALLY-STATUS-EXIT.                                                  
020400     EXIT.                                                                
020500                                                                          
020600 0900-END-OF-JOB.                                                         
020700    MOVE "EOJ" TO WS-EOJ-FUNCTION.                                        
020800    CALL "STOKGTWY" USING WS-EOJ-FUNCTION WS-EOJ-SKU                      
020900            WS-EOJ-QTY WS-EOJ-RETURN.                                     
021000     DISPLAY "PEDMAIN -- END OF RUN CONTROL TOTALS".                      
021100     MOVE WS-CT-READ TO WS-TOT-DISP.                                      
021200     MOVE "ORDERS READ......... " TO WS-TOTALS-LINE-EDIT (1:20).          
021300     DISPLAY WS-TOTALS-LINE.                                              
021400     MOVE WS-CT-REJECTED TO WS-TOT-DISP.                                  
021500     MOVE "ORDERS REJECTED..... " TO WS-TOTALS-LINE-EDIT (1:20).          
021600     DISPLAY WS-TOTALS-LINE.                                              
021700     MOVE WS-CT-PROCESSED TO WS-TOT-DISP.                                 
021800     MOVE "ORDERS PROCESSED.... " TO WS-TOTALS-LINE-EDIT (1:20).          
021900     DISPLAY WS-TOTALS-LINE.                                              
022000     MOVE WS-CT-CLOSED-SUCESSO TO WS-TOT-DISP.                            
022100     MOVE "CLOSED W/ CREDIT.... " TO WS-TOTALS-LINE-EDIT (1:20).          
022200     DISPLAY WS-TOTALS-LINE.                                              
022300     MOVE WS-CT-CLOSED-SEM-CRED TO WS-TOT-DISP.                           
022400     MOVE "CLOSED NO CREDIT.... " TO WS-TOTALS-LINE-EDIT (1:20).          
022500     DISPLAY WS-TOTALS-LINE.                                              
022600     DISPLAY "AMOUNT POSTED......." WS-CT-AMOUNT-POSTED.                  
022700 0900-END-OF-JOB-EXIT.                                                    
022800     EXIT.                                                                
