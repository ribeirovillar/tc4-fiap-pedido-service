000100* ************************************************************            
000110* PROGRAM  : INITPAY                                                      
000120* SUBMITS THE ORDER FOR PAYMENT.  THE                                     
000130* LIVE PAYMENT SERVICE THE ON-LINE SYSTEM CALLS HAS NO                    
000140* EQUIVALENT ON THIS BOX, SO THIS PROGRAM KEEPS A SMALL                   
000150* IN-MEMORY TABLE OF PAYMENT-STATUS ENTRIES (SEE PAYMREC                  
000160* COPYBOOK) AND SIMULATES THE SUBMISSION BY ASSIGNING THE                 
000170* NEXT PAYMENT-ID AND SETTING IT IN_PROGRESS.  ON SUCCESS,                
000180* PAYMENT-ID/PAYMENT-STATUS ARE SET ON THE ORDER; ON FAILURE,             
000190* PAYMENT-STATUS IS SET FAILED AND A DISTINCT CONDITION CODE              
000200* IS RETURNED (INSUFFICIENT FUNDS VS. A GENERIC PAYMENT                   
000210* ERROR).  THE ORDER IS ALWAYS REWRITTEN, WIN OR LOSE --                  
000220* THAT IS LEFT TO THE CALLER (PEDMAIN), NOT DONE HERE.                    
000230* ************************************************************            
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID.    INITPAY.                                                  
000260 AUTHOR.        R P BRANNIGAN.                                            
000270 INSTALLATION.  DATA PROCESSING CENTER.                                   
000280 DATE-WRITTEN.  1987-08-03.                                               
000290 DATE-COMPILED. 1987-08-03.                                               
000300 SECURITY.      UNCLASSIFIED.                                             
000310* ************************************************************            
000320* CHANGE LOG                                                              
000330* DATE        BY   REQUEST   DESCRIPTION                                  
000340* ----------  ---  --------  ---------------------------------            
000350* 1987-08-03  RPB  4409      ORIGINAL PROGRAM                             
000360* 1991-03-11  JKL  4495      ADDED BAD-CARD SIMULATION FOR                
000370*                            INSUFFICIENT-FUNDS TESTING                   
000380* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000390* 2003-02-18  TMH  4588      RAISED TABLE SIZE TO WS-MAX-PAYM             
000400* ************************************************************            
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER.  IBM-4381.                                              
000440 OBJECT-COMPUTER.  IBM-4381.                                              
000450     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000460                        UPSI-0 ON STATUS IS INITPAY-TRACE-ON.             
000470                                                                          
000480 DATA DIVISION.                                                           
000490 WORKING-STORAGE SECTION.                                                 
000500* ************************************************************            
000510* RETURN-CODE CONSTANTS                                                   
000520* ************************************************************            
000530     77  PAY-OK                   PIC S9(4) COMP-5 VALUE 0.               
000540     77  PAY-INSUFFICIENT-FUNDS   PIC S9(4) COMP-5 VALUE 1.               
000550     77  PAY-ERROR                PIC S9(4) COMP-5 VALUE 2.               
000560     77  WS-SEQ-NBR               PIC S9(8) COMP-5 VALUE ZERO.            
000570     01  WS-SEQ-NBR-PARTS REDEFINES WS-SEQ-NBR.                           
000580         05  FILLER              PIC X(02) COMP-5.                        
000590     01  WS-NEW-PAYMENT-ID.                                               
000600         05  FILLER              PIC X(27) VALUE                          
000610                 "PAY-BATCH-GENERATED-ID-0000".                           
000620     01  WS-NEW-PAYID-PARTS REDEFINES WS-NEW-PAYMENT-ID.                  
000630         05  WS-NEW-PAYID-PFX    PIC X(32).                               
000640         05  FILLER              PIC X(04).                               
000650     01  LOGMSG.                                                          
000660         05  FILLER              PIC X(09) VALUE                          
000670                     "INITPAY >".                                         
000680         05  LOGMSG-TEXT         PIC X(50).                               
000690     01  LOGMSG-REDEF REDEFINES LOGMSG.                                   
000700         05  FILLER              PIC X(09).                               
000710         05  LOGMSG-TEXT-NUM     PIC X(04).                               
000720         05  FILLER              PIC X(46).                               
000730* ************************************************************            
000740* PAYMENT-STATUS TABLE -- SUBSTITUTE FOR THE LIVE SERVICE                 
000750* ************************************************************            
000760     77  WS-MAX-PAYM              PIC S9(4) COMP-5 VALUE 500.             
000770     77  WS-PAYM-COUNT            PIC S9(4) COMP-5 VALUE ZERO.            
000780     01  WS-PAYM-TABLE.                                                   
000790         05  WS-PAYM-ENT OCCURS 1 TO 500 TIMES                            
000800                  DEPENDING ON WS-PAYM-COUNT                              
000810                  INDEXED BY WS-PAYM-IX.                                  
000820             10  WS-PAYM-ID          PIC X(36).                           
000830             10  WS-PAYM-STATUS      PIC X(20).                           
000840                                                                          
000850 LINKAGE SECTION.                                                         
000860     01  LK-ORDER-REC.                                                    
000870         COPY ORDREC.                                                     
000880     01  LK-PAYMENT-RC            PIC S9(4) COMP-5.                       
000890                                                                          
000900 PROCEDURE DIVISION USING LK-ORDER-REC LK-PAYMENT-RC.                     
000910 0100-INITPAY-MAIN.                                                       
000920     IF ORD-CARD-NUMBER OF LK-ORDER-REC (1:4) = "0000"                    
000930         MOVE "FAILED" TO ORD-PAYMENT-STATUS OF LK-ORDER-REC              
000940         MOVE "Card declined, no funds" TO LOGMSG-TEXT                    
000950         DISPLAY LOGMSG                                                   
000960         MOVE PAY-INSUFFICIENT-FUNDS TO LK-PAYMENT-RC                     
000970         GO TO 0100-MAIN-EXIT.                                            
000980     IF WS-PAYM-COUNT = WS-MAX-PAYM                                       
000990         MOVE "FAILED" TO ORD-PAYMENT-STATUS OF LK-ORDER-REC              
001000         MOVE "Payment table is full" TO LOGMSG-TEXT                      
001010         DISPLAY LOGMSG                                                   
001020         MOVE PAY-ERROR TO LK-PAYMENT-RC                                  
001030         GO TO 0100-MAIN-EXIT.                                            
001040     PERFORM 0200-ASSIGN-PAYMENT-ID                                       
001050         THRU 0200-ASSIGN-PAYMENT-ID-EXIT.                                
001060     MOVE "IN_PROGRESS" TO ORD-PAYMENT-STATUS OF LK-ORDER-REC.            
001070     MOVE "Payment submitted" TO LOGMSG-TEXT.                             
001080     DISPLAY LOGMSG.                                                      
001090     MOVE PAY-OK TO LK-PAYMENT-RC.                                        
001100 0100-MAIN-EXIT.                                                          
001110     GOBACK.                                                              
001120                                                                          
001130 0200-ASSIGN-PAYMENT-ID.                                                  
001140     ADD 1 TO WS-SEQ-NBR.                                                 
001150     MOVE WS-SEQ-NBR TO WS-NEW-PAYID-PFX (29:4).                          
001160     MOVE WS-NEW-PAYMENT-ID                                               
001170             TO ORD-PAYMENT-ID OF LK-ORDER-REC.                           
001180     ADD 1 TO WS-PAYM-COUNT.                                              
001190     MOVE ORD-PAYMENT-ID OF LK-ORDER-REC                                  
001200             TO WS-PAYM-ID (WS-PAYM-COUNT).                               
001210     MOVE "IN_PROGRESS"                                                   
001220             TO WS-PAYM-STATUS (WS-PAYM-COUNT).                           
001230 0200-ASSIGN-PAYMENT-ID-EXIT.                                             
001240     EXIT.                                                                
