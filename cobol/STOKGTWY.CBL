000010* ************************************************************            
000020* PROGRAM  : STOKGTWY                                                     
000030* OWNS THE STOCK-ON-HAND MASTER.  THE MASTER IS SEQUENTIAL --             
000040* IT IS READ INTO A SORTED TABLE ONCE PER RUN, MUTATED IN                 
000050* PLACE BY DEDUCT/RETURN POSTINGS FROM STOCKDED/STOCKRET, AND             
000060* SPILLED BACK OUT TO THE SEQUENTIAL FILE WHEN THE CALLER                 
000070* PASSES FUNCTION "EOJ" AT END OF JOB.  FUNCTION "DED" TAKES              
000080* STOCK FOR ONE SKU/QTY PAIR AND REPORTS "INSUFFICIENT STOCK"             
000090* (GTWY-SHORT) RATHER THAN A PLAIN ERROR WHEN THE ON-HAND                 
000100* BALANCE WOULD GO NEGATIVE; FUNCTION "RET" CREDITS IT BACK               
000110* AND NEVER REPORTS SHORT.                                                
000120* ************************************************************            
000130 IDENTIFICATION DIVISION.                                                 
000140 PROGRAM-ID.    STOKGTWY.                                                 
000150 AUTHOR.        J K LUTHER.                                               
000160 INSTALLATION.  DATA PROCESSING CENTER.                                   
000170 DATE-WRITTEN.  1987-07-08.                                               
000180 DATE-COMPILED. 1987-07-08.                                               
000190 SECURITY.      UNCLASSIFIED.                                             
000200* ************************************************************            
000210* CHANGE LOG                                                              
000220* DATE        BY   REQUEST   DESCRIPTION                                  
000230* ----------  ---  --------  ---------------------------------            
000240* 1987-07-08  RPB  4406      ORIGINAL PROGRAM                             
000250* 1991-02-20  JKL  4490      ADDED EOJ SPILL-BACK FUNCTION SO             
000260*                            POSTINGS SURVIVE THE RUN                     
000270* 1994-04-22  RPB  4477      ADDED STOK-SKU-PARTS REDEFINES               
000280* 1998-11-09  CAS  Y2K01     Y2K REVIEW - NO DATE FIELDS                  
000290* 2003-02-18  TMH  4588      RAISED TABLE SIZE TO WS-MAX-STOCK            
000300* 2003-11-04  TMH  4601      CALLER NEVER PASSED "EOJ" SO THIS            
000310*                            NEVER RAN; PEDMAIN NOW CALLS IT AT           
000320*                            END OF JOB. SAME FIX REMOVED A BAD           
000330*                            MOVE ZERO TO WS-STOCK-COUNT THAT             
000340*                            WAS SKIPPING THE WRITE LOOP BELOW            
000350* ************************************************************            
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SOURCE-COMPUTER.  IBM-4381.                                              
000390 OBJECT-COMPUTER.  IBM-4381.                                              
000400     SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                
000410                        UPSI-0 ON STATUS IS STOKGTWY-TRACE-ON.            
000420 INPUT-OUTPUT SECTION.                                                    
000430 FILE-CONTROL.                                                            
000440     SELECT STOK-FILE ASSIGN "STOCKMST"                                   
000450         ORGANIZATION SEQUENTIAL                                          
000460         ACCESS SEQUENTIAL                                                
000470         FILE STATUS FILE-STATUS.                                         
000480                                                                          
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510 FD  STOK-FILE; RECORD 34.                                                
000520     01  STOK-FILE-REC.                                                   
000530         COPY STOKREC.                                                    
000540                                                                          
000550 WORKING-STORAGE SECTION.                                                 
000560* ************************************************************            
000570* FILE STATUS, RETURN CODES AND WORKING FIELDS                            
000580* ************************************************************            
000590     01  FILE-STATUS.                                                     
000600         05  STATUS-1            PIC X.                                   
000610         05  STATUS-2            PIC X.                                   
000620     77  GTWY-SUCCESS            PIC S9(4) COMP-5 VALUE 0.                
000630     77  GTWY-NOT-FOUND          PIC S9(4) COMP-5 VALUE 1.                
000640     77  GTWY-ERROR             PIC S9(4) COMP-5 VALUE 2.                 
000650     77  GTWY-SHORT              PIC S9(4) COMP-5 VALUE 4.                
000660     77  WS-MAX-STOCK            PIC S9(4) COMP-5 VALUE 1000.             
000670     77  WS-STOCK-COUNT          PIC S9(4) COMP-5 VALUE ZERO.             
000680     01  WS-SWITCHES.                                                     
000690         05  WS-LOADED-SW        PIC X VALUE "N".                         
000700             88  WS-TABLE-LOADED     VALUE "Y".                           
000710         05  WS-EOF-SW           PIC X VALUE "N".                         
000720             88  WS-AT-EOF           VALUE "Y".                           
000730         05  WS-FOUND-SW         PIC X VALUE "N".                         
000740             88  WS-STOCK-FOUND      VALUE "Y".                           
000750     01  LOGMSG.                                                          
000760         05  FILLER              PIC X(10) VALUE                          
000770                     "STOKGTWY >".                                        
000780         05  LOGMSG-TEXT         PIC X(50).                               
000790     01  LOGMSG-REDEF REDEFINES LOGMSG.                                   
000800         05  FILLER              PIC X(10).                               
000810         05  LOGMSG-TEXT-NUM     PIC X(04).                               
000820         05  FILLER              PIC X(46).                               
000830     01  LOGMSG-ERR.                                                      
000840         05  FILLER              PIC X(14) VALUE                          
000850                     "STOKGTWY ERR>".                                     
000860         05  LOG-ERR-ROUTINE     PIC X(10).                               
000870         05  FILLER              PIC X(21) VALUE                          
000880                     " FAILED: FILE-STATUS=".                             
000890         05  LOG-ERR-STATUS      PIC X(02).                               
000900* ************************************************************            
000910* STOCK TABLE -- LOADED ONCE, SEARCHED BY SEARCH ALL                      
000920* ************************************************************            
000930     01  WS-STOCK-TABLE.                                                  
000940         05  WS-STOCK-ENT OCCURS 1 TO 1000 TIMES                          
000950                  DEPENDING ON WS-STOCK-COUNT                             
000960                  ASCENDING KEY IS WS-STOCK-SKU                           
000970                  INDEXED BY WS-STOCK-IX.                                 
000980             10  WS-STOCK-SKU        PIC X(20).                           
000990             10  WS-STOCK-QTY        PIC S9(7) COMP-3.                    
001000     01  WS-STOCK-TABLE-EDIT REDEFINES WS-STOCK-TABLE.                    
001010         05  FILLER OCCURS 1000 TIMES PIC X(24).                          
001020                                                                          
001030 LINKAGE SECTION.                                                         
001040     01  LK-FUNCTION                PIC X(03).                            
001050     01  LK-STOCK-SKU               PIC X(20).                            
001060     01  LK-STOCK-QTY               PIC S9(5) COMP-3.                     
001070     01  LK-RETURN-CODE              PIC S9(4) COMP-5.                    
001080                                                                          
001090     PROCEDURE DIVISION USING LK-FUNCTION LK-STOCK-SKU                    
001100         LK-STOCK-QTY LK-RETURN-CODE.                                     
001110 0100-STOKGTWY-MAIN.                                                      
001120     IF NOT WS-TABLE-LOADED                                               
001130         PERFORM 0200-LOAD-TABLE THRU 0200-LOAD-TABLE-EXIT.               
001140     IF LK-FUNCTION = "DED"                                               
001150         PERFORM 0400-DEDUCT-STOCK                                        
001160             THRU 0400-DEDUCT-STOCK-EXIT                                  
001170     ELSE IF LK-FUNCTION = "RET"                                          
001180         PERFORM 0500-RETURN-STOCK                                        
001190             THRU 0500-RETURN-STOCK-EXIT                                  
001200     ELSE IF LK-FUNCTION = "EOJ"                                          
001210         PERFORM 0600-SPILL-BACK THRU 0600-SPILL-BACK-EXIT                
001220     ELSE                                                                 
001230         MOVE "BAD FUNCTION CODE" TO LOGMSG-TEXT                          
001240         DISPLAY LOGMSG                                                   
001250         MOVE GTWY-ERROR TO LK-RETURN-CODE.                               
001260 0100-MAIN-EXIT.                                                          
001270     GOBACK.                                                              
001280                                                                          
001290 0200-LOAD-TABLE.                                                         
001300     MOVE "N" TO WS-EOF-SW.                                               
001310     MOVE ZERO TO WS-STOCK-COUNT.                                         
001320     OPEN INPUT STOK-FILE.                                                
001330     IF STATUS-1 NOT = "0"                                                
001340         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
001350         MOVE FILE-STATUS TO LOG-ERR-STATUS                               
001360         DISPLAY LOGMSG-ERR                                               
001370         SET WS-TABLE-LOADED TO TRUE                                      
001380         GO TO 0200-LOAD-TABLE-EXIT.                                      
001390     PERFORM 0210-READ-ONE THRU 0210-READ-ONE-EXIT                        
001400         UNTIL WS-AT-EOF                                                  
001410         OR WS-STOCK-COUNT = WS-MAX-STOCK.                                
001420     CLOSE STOK-FILE.                                                     
001430     SET WS-TABLE-LOADED TO TRUE.                                         
001440 0200-LOAD-TABLE-EXIT.                                                    
001450     EXIT.                                                                
001460                                                                          
001470 0210-READ-ONE.                                                           
001480     READ STOK-FILE                                                       
001490         AT END                                                           
001500             SET WS-AT-EOF TO TRUE                                        
001510             GO TO 0210-READ-ONE-EXIT.                                    
001520     ADD 1 TO WS-STOCK-COUNT.                                             
001530     MOVE STOK-SKU OF STOK-FILE-REC                                       
001540                 TO WS-STOCK-SKU (WS-STOCK-COUNT).                        
001550     MOVE STOK-QTY-ON-HAND OF STOK-FILE-REC                               
001560                 TO WS-STOCK-QTY (WS-STOCK-COUNT).                        
001570 0210-READ-ONE-EXIT.                                                      
001580     EXIT.                                                                
001590                                                                          
001600 0300-FIND-STOCK.                                                         
001610     MOVE "N" TO WS-FOUND-SW.                                             
001620     IF WS-STOCK-COUNT = ZERO                                             
001630         GO TO 0300-FIND-STOCK-EXIT.                                      
001640     SEARCH ALL WS-STOCK-ENT                                              
001650         AT END                                                           
001660             MOVE "N" TO WS-FOUND-SW                                      
001670         WHEN WS-STOCK-SKU (WS-STOCK-IX) = LK-STOCK-SKU                   
001680             MOVE "Y" TO WS-FOUND-SW.                                     
001690 0300-FIND-STOCK-EXIT.                                                    
001700     EXIT.                                                                
001710                                                                          
001720* ************************************************************            
001730* DEDUCT STOCK FOR ONE SKU/QTY PAIR                                       
001740* ************************************************************            
001750 0400-DEDUCT-STOCK.                                                       
001760     PERFORM 0300-FIND-STOCK THRU 0300-FIND-STOCK-EXIT.                   
001770     IF NOT WS-STOCK-FOUND                                                
001780         MOVE GTWY-NOT-FOUND TO LK-RETURN-CODE                            
001790         GO TO 0400-DEDUCT-STOCK-EXIT.                                    
001800     IF LK-STOCK-QTY > WS-STOCK-QTY (WS-STOCK-IX)                         
001810         MOVE GTWY-SHORT TO LK-RETURN-CODE                                
001820         GO TO 0400-DEDUCT-STOCK-EXIT.                                    
001830     SUBTRACT LK-STOCK-QTY                                                
001840         FROM WS-STOCK-QTY (WS-STOCK-IX).                                 
001850     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
001860 0400-DEDUCT-STOCK-EXIT.                                                  
001870     EXIT.                                                                
001880                                                                          
001890* ************************************************************            
001900* RETURN STOCK FOR ONE SKU/QTY PAIR                                       
001910* ************************************************************            
001920 0500-RETURN-STOCK.                                                       
001930     PERFORM 0300-FIND-STOCK THRU 0300-FIND-STOCK-EXIT.                   
001940     IF NOT WS-STOCK-FOUND                                                
001950         MOVE GTWY-NOT-FOUND TO LK-RETURN-CODE                            
001960         GO TO 0500-RETURN-STOCK-EXIT.                                    
001970     ADD LK-STOCK-QTY TO WS-STOCK-QTY (WS-STOCK-IX).                      
001980     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
001990 0500-RETURN-STOCK-EXIT.                                                  
002000     EXIT.                                                                
002010                                                                          
002020* ************************************************************            
002030* END OF JOB -- SPILL THE POSTED TABLE BACK TO STOCKMST                   
002040* ************************************************************            
002050 0600-SPILL-BACK.                                                         
002060     OPEN OUTPUT STOK-FILE.                                               
002070     IF STATUS-1 NOT = "0"                                                
002080         MOVE "OPEN" TO LOG-ERR-ROUTINE                                   
002090         MOVE FILE-STATUS TO LOG-ERR-STATUS                               
002100         DISPLAY LOGMSG-ERR                                               
002110         MOVE GTWY-ERROR TO LK-RETURN-CODE                                
002120         GO TO 0600-SPILL-BACK-EXIT.                                      
002130     PERFORM 0610-WRITE-ONE THRU 0610-WRITE-ONE-EXIT                      
002140         VARYING WS-STOCK-IX FROM 1 BY 1                                  
002150         UNTIL WS-STOCK-IX > WS-STOCK-COUNT.                              
002160     CLOSE STOK-FILE.                                                     
002170     MOVE GTWY-SUCCESS TO LK-RETURN-CODE.                                 
002180 0600-SPILL-BACK-EXIT.                                                    
002190     EXIT.                                                                
002200                                                                          
002210 0610-WRITE-ONE.                                                          
002220     MOVE WS-STOCK-SKU (WS-STOCK-IX)                                      
002230             TO STOK-SKU OF STOK-FILE-REC.                                
002240     MOVE WS-STOCK-QTY (WS-STOCK-IX)                                      
002250             TO STOK-QTY-ON-HAND OF STOK-FILE-REC.                        
002260     WRITE STOK-FILE-REC.                                                 
002270     IF STATUS-1 NOT = "0"                                                
002280         MOVE "WRITE" TO LOG-ERR-ROUTINE                                  
002290         MOVE FILE-STATUS TO LOG-ERR-STATUS                               
002300         DISPLAY LOGMSG-ERR.                                              
002310 0610-WRITE-ONE-EXIT.                                                     
002320     EXIT.                                                                
