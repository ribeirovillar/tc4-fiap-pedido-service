000100* ************************************************************            
000110* PRODREC  -- PRODUCT MASTER RECORD                                       
000120* ************************************************************            
000130* PRODUCT REFERENCE FILE, ONE RECORD PER SKU.  LOADED ONCE                
000140* PER RUN INTO A SORTED TABLE AND SEARCHED BY LOADPROD --                 
000150* SEE LOADPROD FOR THE TABLE COPY.                                        
000160*                                                                         
000170* MAINT HISTORY                                                           
000180*   1987-06-15  RPB  REQ 4401  ORIGINAL LAYOUT                            
000190*   1994-04-22  RPB  REQ 4477  ADDED PROD-SKU-PARTS                       
000200*                              REDEFINES                                  
000210*   1998-11-09  CAS  REQ Y2K01  Y2K REVIEW - NO DATE FIELDS               
000220*                              ON THIS RECORD, NO CHANGE                  
000230*                                                                         
000240     05  PROD-ID                     PIC X(36).                           
000250     05  PROD-NAME                   PIC X(60).                           
000260     05  PROD-SKU                    PIC X(20).                           
000270     05  PROD-SKU-PARTS REDEFINES PROD-SKU.                               
000280         10  PROD-SKU-PREFIX-10      PIC X(10).                           
000290         10  PROD-SKU-SUFFIX-10      PIC X(10).                           
000300     05  PROD-PRICE                  PIC S9(7)V99 COMP-3.                 
000310     05  FILLER                      PIC X(08).                           
